000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID.  HLTHRULE.
000300  AUTHOR. T G DUNMORE.
000400  INSTALLATION. COBOL DEVELOPMENT CENTER.
000500  DATE-WRITTEN. 04/02/91.
000600  DATE-COMPILED. 04/02/91.
000700  SECURITY. NON-CONFIDENTIAL.
000800  
000900****************************************************************
001000*REMARKS.
001100*
001200*         HLTHRULE IS THE HEALTH RULE ENGINE SUBROUTINE FOR
001300*         THE WEARABLE HEALTH SUMMARY BATCH.  IT IS CALLED BY
001400*         HLTHMAIN (TO FLAG A METRIC AS IT IS LOADED) AND BY
001500*         HLTHRPT (TO ACCUMULATE SLEEP DEBT, GROUP FLAGGED
001600*         METRICS, COMPUTE THE OVERALL HEALTH SCORE, AND TURN
001700*         A PAIR OF YYYYMMDD DATES INTO AN INCLUSIVE DAY COUNT).
001800*
001900*         ONE FUNCTION SWITCH PICKS THE SERVICE, SAME IDEA AS
002000*         THE OLD CLCLBCST CALC-TYPE-SW -
002100*
002200*             1 = FLAG-METRIC
002300*             2 = CALC-SLEEP-DEBT
002400*             3 = GROUP-FLAGGED
002500*             4 = CALC-HEALTH-SCORE
002600*             5 = CALC-DAY-COUNT
002700*
002800*         HLTHRULE NEVER OPENS A FILE AND NEVER WRITES A LINE OF
002900*         REPORT OUTPUT ITSELF - IT IS PURE CALCULATION, CALLED
003000*         AND RETURNED FROM, THE SAME SHAPE AS DALYEDIT AND
003100*         CLCLBCST BEFORE IT.  ALL FIVE TABLES IT TOUCHES ARE
003200*         OWNED AND ALLOCATED BY HLTHMAIN; HLTHRULE ONLY EVER
003300*         SEES THEM THROUGH THE USING PHRASE ON THE PROCEDURE
003400*         DIVISION HEADER BELOW.
003500*
003600****************************************************************
003700*    CHANGE LOG
003800*    ----------
003900*    04/02/91  TGD  ORIGINAL SUBROUTINE - FUNCTIONS 1 AND 4 ONLY
004000*    11/14/93  TGD  ADDED FUNCTION 2 (SLEEP-DEBT ACCUMULATION)
004100*                   FOR THE NEW SLEEP-DEBT METRIC ON REQUEST
004200*                   OF THE WELLNESS CLINIC
004300*    02/09/98  AK   ADDED FUNCTION 5 (CALENDAR DAY-COUNT) - THE
004400*                   OLD (END - START) / 30.4 ESTIMATE WAS OFF
004500*                   BY A FULL DAY ACROSS MOST MONTH BOUNDARIES
004600*    02/11/98  AK   FUNCTION 5 USES THE RICHARDS JULIAN-DAY-
004700*                   NUMBER CONVERSION SO MONTH/YEAR ROLLOVER
004800*                   (DEC INTO JAN) IS HANDLED WITHOUT A TABLE
004900*    07/23/99  JS   Y2K - FUNCTION 5 CARRIES A FULL 4-DIGIT
005000*                   YEAR THROUGH THE JDN FORMULA, VERIFIED
005100*                   AGAINST THE 1999/2000 AND 2000/2001 ROLL
005200*    05/30/03  MM   ADDED FUNCTION 3 (GROUP-FLAGGED) SO HLTHRPT
005300*                   NO LONGER BUILDS THE CATEGORY BREAKDOWN
005400*                   ITSELF - ONE PLACE TO FIX THE ORDERING RULE
005500*    09/11/07  TGD  CHG-REQ 4471 - FUNCTION 4 NOW CARRIES THE
005600*                   SCORE RATIO TO 4 DECIMALS BEFORE THE TIMES
005700*                   100, PER THE WELLNESS CLINIC'S AUDIT REQUEST
005800*    02/18/11  MM   CHG-REQ 4603 - SPLIT THE OLD WS-GROUPING-WORK
005900*                   01-LEVEL INTO STANDALONE 77-LEVEL SCRATCH
006000*                   ITEMS (WS-FOUND-SW, WS-NEW-GRP-SUB,
006100*                   WS-NEW-MET-SUB) - THEY WERE NEVER PART OF A
006200*                   RECORD, JUST 310'S OWN WORK FIELDS
006300*    03/04/11  MM   CHG-REQ 4619 - DROPPED THE UPSI-0 "TRACE
006400*                   SWITCH" FROM SPECIAL-NAMES - NOTHING ELSE IN
006500*                   THE SHOP GATES A DISPLAY ON A UPSI BIT, SO
006600*                   THE ENTRY AND SCORE-RATIO DISPLAYS NOW FIRE
006700*                   EVERY RUN INSTEAD
006750*    08/15/11  MM   CHG-REQ 4641 - HLTHRPT'S 320-MERGE-SLEEP-
006760*                   DEBT-METRIC NO LONGER CALLS FUNCTION 1 FOR
006770*                   THE SLEEP-DEBT ROW - IT FLAGS THAT ROW ITSELF
006780*                   OFF THE FULL-PRECISION DEBT BEFORE ROUNDING,
006790*                   SINCE FUNCTION 1 CAN ONLY SEE THE ROUNDED
006800*                   TABLE VALUE.  COMMENT AT 100-FLAG-METRIC
006810*                   UPDATED TO MATCH
006820****************************************************************
006900  
007000  ENVIRONMENT DIVISION.
007100*    NO SPECIAL-NAMES PARAGRAPH - THIS IS A PURE-COMPUTE
007200*    SUBPROGRAM WITH NO PRINTER OR SWITCH OF ITS OWN, SAME AS
007300*    DALYEDIT AND CLCLBCST BEFORE IT (CHG-REQ 4619).
007400  CONFIGURATION SECTION.
007500  SOURCE-COMPUTER. IBM-390.
007600  OBJECT-COMPUTER. IBM-390.
007700 
007800  DATA DIVISION.
007900*    NO FILE SECTION - NO FD ANYWHERE IN THIS PROGRAM.  EVERY
008000*    TABLE IT TOUCHES IS A LINKAGE SECTION COPY OWNED BY
008100*    HLTHMAIN, PASSED IN ON THE USING PHRASE BELOW.
008200  WORKING-STORAGE SECTION.
008300*    ----------------------------------------------------------
008400*    WORKING-STORAGE IS GROUPED BY FUNCTION, IN THE SAME ORDER
008500*    AS THE FUNCTION NUMBERS THEMSELVES - FUNCTION 1 (FLAG-
008600*    METRIC) NEEDS NO SCRATCH OF ITS OWN SO IT OWNS NOTHING
008700*    HERE; FUNCTIONS 2 THROUGH 5 EACH OWN ONE BLOCK.
008800*    ----------------------------------------------------------
008900 
009000*    SCRATCH FOR FUNCTION 2 - SLEEP-DEBT ACCUMULATION.
009100*    WS-DEFICIT IS THE ONE NIGHT'S SHORTFALL, RECOMPUTED EACH
009200*    TIME 210-ACCUM-ONE-NIGHT RUNS; WS-DEBT-ACCUM IS THE RUNNING
009300*    TOTAL ACROSS THE WHOLE SLEEP TABLE FOR THE PERIOD.  BOTH
009400*    ARE PACKED-DECIMAL (COMP-3) SINCE THIS IS ARITHMETIC WORK,
009500*    NOT A DISPLAY FIELD.
009600  01  WS-SLEEP-DEBT-WORK.
009700      05  WS-DEFICIT                   PIC S9(3)V999 COMP-3.
009800      05  WS-DEBT-ACCUM                PIC S9(7)V999 COMP-3.
009900      05  FILLER                       PIC X(02).
010000 
010100*    RUN DATE FOR THE ENTRY TRACE ONLY - NOT PART OF ANY RULE.
010200*    SAME YY/MM/DD BREAKOUT HLTHMAIN AND HLTHRPT EACH CARRY
010300*    THEIR OWN COPY OF FOR THE SAME PURPOSE.
010400  01  WS-TRACE-DATE                    PIC 9(6).
010500  01  WS-TRACE-DATE-PARTS REDEFINES WS-TRACE-DATE.
010600      05  WS-TRACE-YY                  PIC 9(2).
010700      05  WS-TRACE-MM                  PIC 9(2).
010800      05  WS-TRACE-DD                  PIC 9(2).
010900 
011000*    SCRATCH FOR FUNCTION 3 - FLAGGED-METRIC GROUPING.  ALL
011100*    THREE SPLIT OUT TO THEIR OWN 77-LEVELS PER CHG-REQ 4603 -
011200*    NONE OF THEM WERE EVER PART OF A RECORD, JUST 310'S OWN
011300*    WORK FIELDS, SO THEY HAVE NO BUSINESS SITTING IN A GROUP.
011400  77  WS-FOUND-SW                      PIC X(01).
011500      88  GROUP-FOUND                      VALUE "Y".
011600      88  GROUP-NOT-FOUND                   VALUE "N".
011700  77  WS-NEW-GRP-SUB                    PIC 9(2) COMP.
011800  77  WS-NEW-MET-SUB                    PIC 9(2) COMP.
011900 
012000*    SCRATCH FOR FUNCTION 4 - HEALTH SCORE.  EVERY FIELD HERE IS
012100*    A RATIO OR WEIGHT BETWEEN ZERO AND ONE (OR A SMALL SUM OF
012200*    SUCH), CARRIED TO 4 DECIMAL PLACES PER THE WELLNESS
012300*    CLINIC'S AUDIT REQUEST (CHG-REQ 4471) - THE SCORE ITSELF
012400*    ISN'T MULTIPLIED BY 100 UNTIL THE VERY LAST STATEMENT OF
012500*    400-CALC-HEALTH-SCORE.
012600  01  WS-SCORE-WORK.
012700      05  WS-CATEGORY-WEIGHT           PIC S9V9999 COMP-3.
012800      05  WS-METRIC-SCORE              PIC S9V9999 COMP-3.
012900      05  WS-NORMALIZED                PIC S9V9999 COMP-3.
013000      05  WS-RANGE-SPAN                PIC S9(6)V99 COMP-3.
013100      05  WS-WEIGHTED-SUM              PIC S9(4)V9999 COMP-3.
013200      05  WS-WEIGHT-TOTAL              PIC S9(4)V9999 COMP-3.
013300      05  WS-SCORE-RATIO               PIC S9V9999 COMP-3.
013400      05  FILLER                       PIC X(02).
013500 
013600*    SCRATCH FOR FUNCTION 5 - JULIAN-DAY-NUMBER DAY COUNT.
013700*    TWO 8-DIGIT DATES, EACH BROKEN INTO ITS CALENDAR PARTS BY
013800*    A REDEFINES SO THE RICHARDS FORMULA CAN WORK ON YEAR,
013900*    MONTH AND DAY SEPARATELY.
014000  01  WS-DATE-1                        PIC 9(8).
014100  01  WS-DATE-1-PARTS REDEFINES WS-DATE-1.
014200      05  WS-DATE-1-YYYY               PIC 9(4).
014300      05  WS-DATE-1-MM                 PIC 9(2).
014400      05  WS-DATE-1-DD                 PIC 9(2).
014500  01  WS-DATE-2                        PIC 9(8).
014600  01  WS-DATE-2-PARTS REDEFINES WS-DATE-2.
014700      05  WS-DATE-2-YYYY               PIC 9(4).
014800      05  WS-DATE-2-MM                 PIC 9(2).
014900      05  WS-DATE-2-DD                 PIC 9(2).
015000*    SCRATCH FOR THE RICHARDS JDN CONVERSION - A, Y2 AND M2
015100*    ARE RE-USED FOR BOTH DATES IN TURN, WHICH IS WHY THE TWO
015200*    RESULT FIELDS (JDN-1, JDN-2) ARE KEPT SEPARATE.  ALL COMP
015300*    SINCE THESE ARE PURE INTEGER WORK, NEVER PRINTED.
015400  01  WS-JDN-WORK.
015500      05  WS-JDN-A                     PIC S9(4) COMP.
015600      05  WS-JDN-Y2                    PIC S9(6) COMP.
015700      05  WS-JDN-M2                    PIC S9(4) COMP.
015800      05  WS-JDN-1                     PIC S9(8) COMP.
015900      05  WS-JDN-2                     PIC S9(8) COMP.
016000      05  FILLER                       PIC X(02).
016100 
016200  LINKAGE SECTION.
016300*    ALL FOUR OF THESE BELONG TO HLTHMAIN - HLTHRULE NEVER
016400*    DEFINES STORAGE FOR ANY OF THEM, IT ONLY OPERATES ON
016500*    WHATEVER THE CALLER PASSED IN.
016600*    HLTHCALL - THE ONE SHARED PARAMETER/RETURN AREA FOR ALL
016700*    FIVE FUNCTIONS: FUNCTION SWITCH, SUBSCRIPTS, DATES, TARGET
016800*    HOURS, RETURN CODE.
016900  COPY HLTHCALL.
017000*    HLTHMET - THE METRIC TABLE FUNCTIONS 1, 2, 3 AND 4 ALL
017100*    READ OR WRITE.
017200  COPY HLTHMET.
017300*    HLTHSLP - THE RAW DAILY SLEEP TABLE FUNCTION 2 WALKS.
017400  COPY HLTHSLP.
017500*    HLTHGRP - THE FLAGGED-METRIC-BY-CATEGORY TABLE FUNCTION 3
017600*    BUILDS.  FUNCTIONS 1, 2 AND 5 NEVER TOUCH HLTHGRP AT ALL -
017700*    IT IS PASSED ON EVERY CALL ONLY BECAUSE THE USING PHRASE IS
017800*    FIXED FOR THE WHOLE SUBPROGRAM, NOT PER FUNCTION.
017900  COPY HLTHGRP.
018000 
018100*    DISPATCHER - ONE FUNCTION PER CALL, SELECTED BY WHICHEVER
018200*    HLTHRULE-FUNCTION-SW 88-LEVEL THE CALLER SET BEFORE THE
018300*    CALL STATEMENT.  NO FUNCTION EVER RUNS TWO IN ONE CALL.
018400  PROCEDURE DIVISION USING HLTHRULE-PARM-REC, WS-METRIC-TABLE,
018500          WS-SLEEP-TABLE, WS-GROUP-TABLE.
018600*    RETURN-CD STARTS CLEAN EVERY CALL SO A PRIOR CALL'S ERROR
018700*    CODE (IF ANY) CANNOT LEAK INTO THIS ONE.
018800      MOVE ZERO TO HLTHRULE-RETURN-CD.
018900*    ENTRY TRACE - UNCONDITIONAL, NOT GATED BY ANY SWITCH (CHG-
019000*    REQ 4619).  SHOWS WHICH FUNCTION NUMBER WAS REQUESTED SO A
019100*    JOB-LOG REVIEW CAN SEE THE CALL SEQUENCE HLTHMAIN/HLTHRPT
019200*    ACTUALLY DROVE WITHOUT NEEDING A SOURCE LISTING IN HAND.
019300      ACCEPT WS-TRACE-DATE FROM DATE.
019400      DISPLAY "HLTHRULE ENTERED " WS-TRACE-DATE
019500          " FUNCTION " HLTHRULE-FUNCTION-SW.
019600      IF FUNC-FLAG-METRIC
019700          PERFORM 100-FLAG-METRIC THRU 100-EXIT
019800      ELSE IF FUNC-CALC-SLEEP-DEBT
019900          PERFORM 200-CALC-SLEEP-DEBT THRU 200-EXIT
020000      ELSE IF FUNC-GROUP-FLAGGED
020100          PERFORM 300-GROUP-FLAGGED THRU 300-EXIT
020200      ELSE IF FUNC-CALC-HEALTH-SCORE
020300          PERFORM 400-CALC-HEALTH-SCORE THRU 400-EXIT
020400      ELSE IF FUNC-CALC-DAY-COUNT
020500          PERFORM 500-CALC-DAY-COUNT THRU 500-EXIT
020600      ELSE
020700*    AN UNRECOGNIZED FUNCTION NUMBER IS A CALLER BUG, NOT A
020800*    DATA PROBLEM - RETURN -1 RATHER THAN GUESS WHAT WAS MEANT.
020900          MOVE -1 TO HLTHRULE-RETURN-CD.
021000*    GOBACK, NOT STOP RUN - CONTROL RETURNS TO WHICHEVER OF
021100*    HLTHMAIN OR HLTHRPT MADE THE CALL.
021200      GOBACK.
021300  
021400*    FUNCTION 1 - CALLED ONCE PER METRIC, BY HLTHMAIN'S
021500*    420-CALL-FLAG-METRIC AS EACH METRIC IS LOADED.  (THE SLEEP-
021600*    DEBT PSEUDO-METRIC HLTHRPT'S 320-MERGE-SLEEP-DEBT-METRIC
021700*    BUILDS IS FLAGGED DIRECTLY BY 320 ITSELF, CHG-REQ 4641,
021750*    NOT THROUGH THIS FUNCTION - HLTHRULE-MET-IDX TELLS THIS
021760*    FUNCTION WHICH ROW FOR THE CALLERS THAT DO USE IT.)
021800  100-FLAG-METRIC.
021900*    A METRIC IS FLAGGED WHEN ITS VALUE FALLS OUTSIDE THE
022000*    INCLUSIVE LOWER/UPPER THRESHOLD RANGE - EQUAL TO EITHER
022100*    BOUND IS NOT FLAGGED.
022200      SET MET-IDX TO HLTHRULE-MET-IDX.
022300      IF METRIC-VALUE(MET-IDX) < LOWER-THRESHOLD(MET-IDX)
022400      OR METRIC-VALUE(MET-IDX) > UPPER-THRESHOLD(MET-IDX)
022500          SET METRIC-FLAGGED(MET-IDX) TO TRUE
022600      ELSE
022700          SET METRIC-NOT-FLAGGED(MET-IDX) TO TRUE.
022800  100-EXIT.
022900      EXIT.
023000 
023100*    FUNCTION 2 - CALLED ONCE BY HLTHRPT'S 300-BUILD-SLEEP-
023200*    DEBT-METRIC, BEFORE THE SLEEP-DEBT FIGURE IS MERGED INTO
023300*    THE METRIC TABLE.  HLTHRULE-PERIOD-START/END AND
023400*    HLTHRULE-TARGET-HOURS ARE LOADED BY THE CALLER BEFORE THIS
023500*    RUNS.
023600  200-CALC-SLEEP-DEBT.
023700*    SUM ONLY THE POSITIVE DEFICITS (TARGET MINUS ACTUAL) OVER
023800*    SLEEP RECORDS WHOSE DATE FALLS IN [PERIOD-START,PERIOD-END].
023900*    SURPLUS NIGHTS CONTRIBUTE ZERO - THEY NEVER OFFSET A DEBT.
024000      MOVE ZERO TO WS-DEBT-ACCUM.
024100      PERFORM 210-ACCUM-ONE-NIGHT THRU 210-EXIT
024200          VARYING SLP-IDX FROM 1 BY 1
024300          UNTIL SLP-IDX > SLEEP-COUNT.
024400*    HLTHRULE-SLEEP-DEBT CARRIES THE FULL 3-DECIMAL PRECISION
024500*    BACK TO THE CALLER - NEITHER HLTHRPT NOR HLTHMAIN SEES AN
024600*    ALREADY-ROUNDED FIGURE OUT OF THIS FUNCTION.
024700      MOVE WS-DEBT-ACCUM TO HLTHRULE-SLEEP-DEBT.
024800  200-EXIT.
024900      EXIT.
025000 
025100*    ONE SLEEP RECORD AT A TIME, DRIVEN BY 200'S VARYING OVER
025200*    SLP-IDX.  A RECORD OUTSIDE THE PERIOD CONTRIBUTES NOTHING,
025300*    NOT EVEN A ZERO-VALUE ADD - IT IS SIMPLY SKIPPED.
025400  210-ACCUM-ONE-NIGHT.
025500      IF SLEEP-DATE(SLP-IDX) >= HLTHRULE-PERIOD-START
025600      AND SLEEP-DATE(SLP-IDX) <= HLTHRULE-PERIOD-END
025700          COMPUTE WS-DEFICIT =
025800              HLTHRULE-TARGET-HOURS - SLEEP-DURATION-HOURS(SLP-IDX)
025900*    A NIGHT OF MORE SLEEP THAN TARGET GIVES A NEGATIVE DEFICIT
026000*    - THAT NIGHT SIMPLY ADDS NOTHING, IT DOES NOT SUBTRACT
026100*    FROM A DEBT BUILT UP ON OTHER NIGHTS.
026200          IF WS-DEFICIT > ZERO
026300              ADD WS-DEFICIT TO WS-DEBT-ACCUM
026400          END-IF
026500      END-IF.
026600  210-EXIT.
026700      EXIT.
026800 
026900*    FUNCTION 3 - CALLED ONCE BY HLTHRPT'S 400-CALL-GROUP-
027000*    FLAGGED, AFTER THE SLEEP-DEBT ROW HAS ALREADY BEEN MERGED
027100*    INTO THE METRIC TABLE SO IT IS INCLUDED IN THE GROUPING
027200*    LIKE ANY OTHER METRIC (05/30/03 MM).
027300  300-GROUP-FLAGGED.
027400*    CATEGORIES APPEAR IN FIRST-FLAGGED ORDER, METRICS WITHIN A
027500*    CATEGORY IN TABLE ORDER - THE SAME ORDER THEY WERE LOADED
027600*    OR APPENDED IN WS-METRIC-TABLE.
027700      MOVE ZERO TO GROUP-COUNT, TOTAL-FLAGGED-COUNT.
027800      PERFORM 310-GROUP-ONE-METRIC THRU 310-EXIT
027900          VARYING MET-IDX FROM 1 BY 1
028000          UNTIL MET-IDX > METRIC-COUNT.
028100  300-EXIT.
028200      EXIT.
028300 
028400*    ONE METRIC ROW AT A TIME.  AN UNFLAGGED METRIC CONTRIBUTES
028500*    NOTHING TO THE GROUP TABLE AT ALL - THE GROUP TABLE ONLY ON
028600*    THE REPORT'S FLAGGED-METRICS BLOCK LISTS FLAGGED METRICS.
028700  310-GROUP-ONE-METRIC.
028800      IF METRIC-NOT-FLAGGED(MET-IDX)
028900          GO TO 310-EXIT.
029000 
029100      ADD 1 TO TOTAL-FLAGGED-COUNT.
029200*    LOOK FOR AN EXISTING GROUP ROW FOR THIS METRIC'S CATEGORY
029300*    BEFORE STARTING A NEW ONE - A SERIAL SEARCH, NOT SEARCH
029400*    ALL, SINCE THE GROUP TABLE IS BUILT IN FIRST-FLAGGED ORDER,
029500*    NOT SORTED BY CATEGORY NAME.
029600      SET WS-FOUND-SW TO "N".
029700      IF GROUP-COUNT > ZERO
029800          SET GRP-IDX TO 1
029900          SEARCH GROUP-ENTRY
030000              AT END
030100                  SET GROUP-NOT-FOUND TO TRUE
030200              WHEN GROUP-CATEGORY(GRP-IDX) = CATEGORY(MET-IDX)
030300                  SET GROUP-FOUND TO TRUE
030400          END-SEARCH
030500      ELSE
030600          SET GROUP-NOT-FOUND TO TRUE.
030700 
030800*    NO EXISTING ROW FOR THIS CATEGORY - START A NEW ONE AT THE
030900*    END OF THE TABLE AND POINT GRP-IDX AT IT.
031000      IF GROUP-NOT-FOUND
031100          ADD 1 TO GROUP-COUNT
031200          SET WS-NEW-GRP-SUB TO GROUP-COUNT
031300          MOVE CATEGORY(MET-IDX) TO GROUP-CATEGORY(WS-NEW-GRP-SUB)
031400          MOVE ZERO TO GROUP-FLAGGED-COUNT(WS-NEW-GRP-SUB)
031500          SET GRP-IDX TO WS-NEW-GRP-SUB.
031600 
031700*    APPEND THIS METRIC TO ITS GROUP'S FLAGGED-METRIC LIST -
031800*    NAME, VALUE AND BOTH THRESHOLDS ARE COPIED OVER NOW SO
031900*    HLTHRPT'S 750-WRITE-ONE-DETAIL NEVER HAS TO GO BACK TO THE
032000*    MAIN METRIC TABLE TO BUILD ITS DETAIL LINE.
032100      ADD 1 TO GROUP-FLAGGED-COUNT(GRP-IDX)
032200      SET WS-NEW-MET-SUB TO GROUP-FLAGGED-COUNT(GRP-IDX)
032300      MOVE METRIC-NAME(MET-IDX)
032400                       TO GROUP-METRIC-NAME(GRP-IDX WS-NEW-MET-SUB)
032500      MOVE METRIC-VALUE(MET-IDX)
032600                       TO GROUP-METRIC-VALUE(GRP-IDX WS-NEW-MET-SUB)
032700      MOVE LOWER-THRESHOLD(MET-IDX)
032800                       TO GROUP-METRIC-LOW(GRP-IDX WS-NEW-MET-SUB)
032900      MOVE UPPER-THRESHOLD(MET-IDX)
033000                       TO GROUP-METRIC-HIGH(GRP-IDX WS-NEW-MET-SUB).
033100  310-EXIT.
033200      EXIT.
033300  
033400*    FUNCTION 4 - CALLED ONCE BY HLTHRPT'S 500-CALL-HEALTH-
033500*    SCORE, AFTER BOTH THE SLEEP-DEBT MERGE AND THE CATEGORY
033600*    GROUPING HAVE RUN - THE SLEEP-DEBT ROW MUST BE IN THE
033700*    METRIC TABLE AND FLAGGED CORRECTLY BEFORE IT CAN BE SCORED
033800*    LIKE ANY OTHER METRIC.
033900  400-CALC-HEALTH-SCORE.
034000*    NO METRICS - PERFECT SCORE BY DEFINITION.
034100      IF METRIC-COUNT = ZERO
034200          MOVE 100.0000 TO HLTHRULE-HEALTH-SCORE
034300          GO TO 400-EXIT.
034400 
034500      MOVE ZERO TO WS-WEIGHTED-SUM, WS-WEIGHT-TOTAL.
034600      PERFORM 410-SCORE-ONE-METRIC THRU 410-EXIT
034700          VARYING MET-IDX FROM 1 BY 1
034800          UNTIL MET-IDX > METRIC-COUNT.
034900 
035000*    WEIGHTED-SUM / WEIGHT-TOTAL IS A WEIGHTED AVERAGE OF EVERY
035100*    METRIC'S 0-TO-1 SCORE, CARRIED TO 4 DECIMALS PER CHG-REQ
035200*    4471 BEFORE THE TIMES-100 BELOW TURNS IT INTO THE 0-100
035300*    FIGURE THE REPORT PRINTS.
035400      COMPUTE WS-SCORE-RATIO ROUNDED =
035500          WS-WEIGHTED-SUM / WS-WEIGHT-TOTAL.
035600*    UNCONDITIONAL - NOT GATED BY ANY TRACE SWITCH (CHG-REQ
035700*    4619).  LETS THE WELLNESS CLINIC'S AUDIT REQUEST BE
035800*    VERIFIED OFF THE JOB LOG WITHOUT RE-RUNNING THE BATCH.
035900      DISPLAY "HLTHRULE SCORE RATIO " WS-SCORE-RATIO.
036000      COMPUTE HLTHRULE-HEALTH-SCORE ROUNDED = WS-SCORE-RATIO * 100.
036100  400-EXIT.
036200      EXIT.
036300 
036400*    ONE METRIC'S CONTRIBUTION TO THE WEIGHTED AVERAGE - A
036500*    CATEGORY WEIGHT AND A 0-TO-1 SCORE FOR THIS ONE ROW, ADDED
036600*    INTO THE RUNNING WEIGHTED-SUM/WEIGHT-TOTAL PAIR 400
036700*    DIVIDES WHEN ALL ROWS ARE DONE.
036800  410-SCORE-ONE-METRIC.
036900*    SLEEP/CARDIOVASCULAR/ACTIVITY ARE THE THREE NAMED CATEGORIES
037000*    THE METRICS FEED SENDS - WEIGHTED HEAVIER TOWARD ACTIVITY
037100*    PER THE WELLNESS CLINIC'S SCORING MODEL.  ANYTHING ELSE
037200*    GETS THE SAME LOW "[OTHER]" WEIGHT 600-CATEGORY-TAG-LOOKUP
037300*    IN HLTHRPT USES FOR ITS BRACKETED TAG.
037400      EVALUATE CATEGORY(MET-IDX)
037500          WHEN "Sleep"
037600              MOVE .3 TO WS-CATEGORY-WEIGHT
037700          WHEN "Cardiovascular"
037800              MOVE .3 TO WS-CATEGORY-WEIGHT
037900          WHEN "Activity"
038000              MOVE .4 TO WS-CATEGORY-WEIGHT
038100          WHEN OTHER
038200              MOVE .1 TO WS-CATEGORY-WEIGHT
038300      END-EVALUATE.
038400 
038500*    A NORMAL THRESHOLD RANGE (UPPER ABOVE LOWER) SCORES THE
038600*    METRIC'S POSITION WITHIN THAT RANGE; A DEGENERATE RANGE
038700*    (UPPER NOT ABOVE LOWER - E.G. A METRIC WITH NO MEANINGFUL
038800*    SPAN) FALLS THROUGH TO THE FLAT .5/1 SCORE BELOW RATHER
038900*    THAN DIVIDE BY A ZERO OR NEGATIVE SPAN.
039000      IF UPPER-THRESHOLD(MET-IDX) > LOWER-THRESHOLD(MET-IDX)
039100          COMPUTE WS-RANGE-SPAN =
039200              UPPER-THRESHOLD(MET-IDX) - LOWER-THRESHOLD(MET-IDX)
039300*    WHERE IN THE RANGE DOES THIS VALUE FALL, 0 (AT THE LOWER
039400*    BOUND) TO 1 (AT THE UPPER BOUND)?
039500          COMPUTE WS-NORMALIZED ROUNDED =
039600              (METRIC-VALUE(MET-IDX) - LOWER-THRESHOLD(MET-IDX))
039700                  / WS-RANGE-SPAN
039800*    A VALUE BELOW THE LOWER BOUND OR ABOVE THE UPPER BOUND
039900*    STILL SCORES AS "AT THE EDGE" OF THE RANGE, NOT BELOW ZERO
040000*    OR ABOVE ONE - THE NORMALIZED FIGURE IS CLAMPED BEFORE IT
040100*    FEEDS THE FLAGGED/NOT-FLAGGED SCORING BELOW.
040200          IF WS-NORMALIZED < ZERO
040300              MOVE ZERO TO WS-NORMALIZED
040400          END-IF
040500          IF WS-NORMALIZED > 1
040600              MOVE 1 TO WS-NORMALIZED
040700          END-IF
040800*    A FLAGGED METRIC NEVER SCORES ABOVE .7 EVEN IF IT IS ONLY
040900*    BARELY OUTSIDE ITS RANGE - FLAGGED IS FLAGGED.  HOW FAR
041000*    OUTSIDE DECIDES ONLY WHETHER IT SCORES .3 (WELL OUTSIDE,
041100*    NORMALIZED UNDER .5) OR .7 (JUST OUTSIDE).  AN UNFLAGGED
041200*    METRIC SCORES ITS ACTUAL NORMALIZED POSITION DIRECTLY.
041300          IF METRIC-FLAGGED(MET-IDX)
041400              IF WS-NORMALIZED < .5
041500                  MOVE .3 TO WS-METRIC-SCORE
041600              ELSE
041700                  MOVE .7 TO WS-METRIC-SCORE
041800              END-IF
041900          ELSE
042000              MOVE WS-NORMALIZED TO WS-METRIC-SCORE
042100          END-IF
042200      ELSE
042300*    DEGENERATE-RANGE FALLBACK - NO SPAN TO POSITION WITHIN, SO
042400*    THE SCORE IS JUST FLAGGED-OR-NOT: .5 IF FLAGGED, A FULL 1
042500*    IF NOT.
042600          IF METRIC-FLAGGED(MET-IDX)
042700              MOVE .5 TO WS-METRIC-SCORE
042800          ELSE
042900              MOVE 1 TO WS-METRIC-SCORE
043000          END-IF
043100      END-IF.
043200 
043300*    ACCUMULATE THIS METRIC'S SCORE TIMES ITS CATEGORY WEIGHT
043400*    INTO THE RUNNING TOTAL, AND THE WEIGHT ITSELF INTO THE
043500*    RUNNING WEIGHT TOTAL - 400 DIVIDES THE TWO ONCE EVERY
043600*    METRIC HAS BEEN SCORED.
043700      COMPUTE WS-WEIGHTED-SUM =
043800          WS-WEIGHTED-SUM + (WS-METRIC-SCORE * WS-CATEGORY-WEIGHT).
043900      ADD WS-CATEGORY-WEIGHT TO WS-WEIGHT-TOTAL.
044000  410-EXIT.
044100      EXIT.
044200 
044300*    FUNCTION 5 - CALLED BY HLTHRPT'S 250-CALC-ONE-DAY-COUNT,
044400*    ONCE FOR THE REPORTING PERIOD AND, WHEN PRESENT, AGAIN FOR
044500*    THE 30-DAY REFERENCE WINDOW.  HLTHRULE-DATE-1/2 ARE LOADED
044600*    BY THE CALLER BEFORE EACH CALL.
044700  500-CALC-DAY-COUNT.
044800*    CALENDAR DAY-COUNT, INCLUSIVE OF BOTH ENDS, CORRECT ACROSS
044900*    MONTH AND YEAR BOUNDARIES.  CONVERTS EACH DATE TO A
045000*    JULIAN DAY NUMBER (RICHARDS' ALGORITHM) AND SUBTRACTS.
045100      MOVE HLTHRULE-DATE-1 TO WS-DATE-1.
045200      MOVE HLTHRULE-DATE-2 TO WS-DATE-2.
045300 
045400*    JANUARY AND FEBRUARY ARE TREATED AS MONTHS 13 AND 14 OF
045500*    THE PRIOR YEAR IN THE RICHARDS FORMULA - WS-JDN-A IS 1 FOR
045600*    THOSE TWO MONTHS AND 0 OTHERWISE, WHICH IS WHAT SHIFTS
045700*    WS-JDN-Y2/M2 BELOW.  FIRST DATE.
045800      COMPUTE WS-JDN-A = (14 - WS-DATE-1-MM) / 12.
045900      COMPUTE WS-JDN-Y2 = WS-DATE-1-YYYY + 4800 - WS-JDN-A.
046000      COMPUTE WS-JDN-M2 = WS-DATE-1-MM + (12 * WS-JDN-A) - 3.
046100*    THE JULIAN DAY NUMBER ITSELF - A CONTINUOUS DAY COUNT WITH
046200*    NO CALENDAR IRREGULARITY, SO SUBTRACTING TWO JDNS GIVES AN
046300*    EXACT DAY COUNT REGARDLESS OF HOW MANY MONTH OR YEAR
046400*    BOUNDARIES FALL BETWEEN THE TWO DATES.
046500      COMPUTE WS-JDN-1 =
046600          WS-DATE-1-DD + ((153 * WS-JDN-M2) + 2) / 5
046700              + (365 * WS-JDN-Y2) + (WS-JDN-Y2 / 4)
046800              - (WS-JDN-Y2 / 100) + (WS-JDN-Y2 / 400) - 32045.
046900 
047000*    SAME FORMULA AGAIN FOR THE SECOND DATE - WS-JDN-A/Y2/M2 ARE
047100*    SHARED SCRATCH, SAFE TO RE-USE SINCE THE FIRST DATE'S JDN
047200*    IS ALREADY SAFELY AWAY IN WS-JDN-1 BY NOW.
047300      COMPUTE WS-JDN-A = (14 - WS-DATE-2-MM) / 12.
047400      COMPUTE WS-JDN-Y2 = WS-DATE-2-YYYY + 4800 - WS-JDN-A.
047500      COMPUTE WS-JDN-M2 = WS-DATE-2-MM + (12 * WS-JDN-A) - 3.
047600      COMPUTE WS-JDN-2 =
047700          WS-DATE-2-DD + ((153 * WS-JDN-M2) + 2) / 5
047800              + (365 * WS-JDN-Y2) + (WS-JDN-Y2 / 4)
047900              - (WS-JDN-Y2 / 100) + (WS-JDN-Y2 / 400) - 32045.
048000 
048100*    +1 MAKES THE COUNT INCLUSIVE OF BOTH ENDPOINTS - A ONE-DAY
048200*    PERIOD (START = END) MUST COUNT AS 1 DAY, NOT ZERO.
048300      COMPUTE HLTHRULE-DAY-COUNT = WS-JDN-2 - WS-JDN-1 + 1.
048400  500-EXIT.
048500      EXIT.
048600*    END OF HLTHRULE - NO PARAGRAPHS FOLLOW THIS ONE.  A NEW
048700*    FUNCTION GETS ITS OWN 600-LEVEL PARAGRAPH AND AN ENTRY IN
048800*    THE DISPATCHER'S EVALUATE, NOT A BRANCH TUCKED INSIDE ONE
048900*    OF THE EXISTING FIVE.

000100****************************************************************
000200*    HLTHSLP  -  NIGHTLY SLEEP RECORD LAYOUT                   *
000300*                                                                *
000400*    COPIED BY HLTHMAIN AND HLTHRULE.  ONE RECORD PER NIGHT,   *
000500*    EXTRACTED FROM THE WRIST-DEVICE DAILY UPLOAD.  QUALITY    *
000600*    AND EFFICIENCY ARE CARRIED FOR THE PATIENT-FACING APP     *
000700*    ONLY - NEITHER PARTICIPATES IN THE SLEEP-DEBT OR HEALTH-  *
000800*    SCORE CALCULATIONS DONE BY HLTHRULE.                      *
000900*                                                                *
001000*    CHANGE LOG                                                *
001100*    ----------                                                *
001200*    04/02/91  JS   ORIGINAL LAYOUT                            *
001300*    11/14/93  TGD  ADDED SLEEP-EFFICIENCY PER VENDOR SPEC 3   *
001400*    02/09/98  AK   DURATION WIDENED TO 9(2)V999 - DEVICES     *
001500*                   NOW REPORT TO THE NEAREST MINUTE           *
001600*    07/23/99  JS   Y2K - SLEEP-DATE IS ALREADY FULL 4-DIGIT   *
001700*                   YEAR, NO CHANGE REQUIRED                   *
001800*    09/11/07  TGD  CHG-REQ 4471 - BUMPED TABLE SIZE TO 400    *
001900*                   ROWS (ABOUT 13 MONTHS OF NIGHTLY RECORDS)  *
002000*                                                                *
002100****************************************************************
002200 01  HLTH-SLEEP-REC.
002300     05  SLEEP-DATE-I                 PIC 9(8).
002400     05  SLEEP-DURATION-HOURS-I       PIC 9(2)V999.
002500     05  SLEEP-QUALITY-SCORE-I        PIC 9(3)V9.
002600     05  SLEEP-EFFICIENCY-I           PIC 9(3)V9.
002700     05  FILLER                       PIC X(09).
002800 
002900*    IN-MEMORY SLEEP TABLE - LOADED ONCE BY HLTHMAIN, READ BY
003000*    HLTHRULE WHEN THE SLEEP-DEBT FOR A PERIOD IS ACCUMULATED.
003100*    ARRIVAL ORDER IS PRESERVED - THE DEBT CALCULATION DOES NOT
003200*    CARE ABOUT SLEEP RECORD SEQUENCE, SO NO SORT STEP RUNS.
003300 01  WS-SLEEP-TABLE.
003400     05  SLEEP-COUNT                  PIC 9(4) COMP.
003500     05  SLEEP-TABLE-ENTRY OCCURS 400 TIMES INDEXED BY SLP-IDX.
003600         10  SLEEP-DATE               PIC 9(8).
003700         10  SLEEP-DURATION-HOURS     PIC 9(2)V999.
003800         10  SLEEP-QUALITY-SCORE      PIC 9(3)V9.
003900         10  SLEEP-EFFICIENCY         PIC 9(3)V9.
004000         10  FILLER                   PIC X(09).

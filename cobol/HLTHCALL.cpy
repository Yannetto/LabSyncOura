000100****************************************************************
000200*    HLTHCALL  -  CALL INTERFACE TO THE HLTHRULE SUBPROGRAM    *
000300*                                                                *
000400*    COPIED BY HLTHMAIN AND HLTHRPT INTO WORKING-STORAGE - EACH *
000500*    CALLER KEEPS ITS OWN SCRATCH COPY OF THE PARAMETER BLOCK,   *
000600*    IT IS NOT PASSED BETWEEN THE TWO PROGRAMS.  ONE FUNCTION    *
000700*    SWITCH PICKS WHICH SERVICE RUNS, SAME IDEA AS THE OLD       *
000800*    CALC-TYPE-SW IN THE CLCLBCST COST SUBROUTINE, JUST WITH     *
000900*    FIVE FUNCTIONS INSTEAD OF TWO.                              *
001000*                                                                *
001100*    CHANGE LOG                                                *
001200*    ----------                                                *
001300*    04/02/91  JS   ORIGINAL LAYOUT - FLAG AND SCORE ONLY        *
001400*    11/14/93  TGD  ADDED FUNCTION 2, SLEEP-DEBT ACCUMULATION   *
001500*    02/09/98  AK   ADDED FUNCTION 5, CALENDAR DAY-COUNT         *
001600*                                                                *
001700****************************************************************
001800 01  HLTHRULE-PARM-REC.
001900     05  HLTHRULE-FUNCTION-SW         PIC X(01).
002000         88  FUNC-FLAG-METRIC             VALUE "1".
002100         88  FUNC-CALC-SLEEP-DEBT         VALUE "2".
002200         88  FUNC-GROUP-FLAGGED           VALUE "3".
002300         88  FUNC-CALC-HEALTH-SCORE       VALUE "4".
002400         88  FUNC-CALC-DAY-COUNT          VALUE "5".
002500     05  HLTHRULE-MET-IDX             PIC 9(4) COMP.
002600     05  HLTHRULE-PERIOD-START        PIC 9(8).
002700     05  HLTHRULE-PERIOD-END          PIC 9(8).
002800     05  HLTHRULE-TARGET-HOURS        PIC S9(3)V99.
002900     05  HLTHRULE-SLEEP-DEBT          PIC S9(7)V999.
003000     05  HLTHRULE-DATE-1              PIC 9(8).
003100     05  HLTHRULE-DATE-2              PIC 9(8).
003200     05  HLTHRULE-DAY-COUNT           PIC S9(8) COMP.
003300     05  HLTHRULE-HEALTH-SCORE        PIC S9(3)V9999.
003400     05  HLTHRULE-RETURN-CD           PIC S9(4) COMP.
003500         88  HLTHRULE-OK                  VALUE ZERO.
003600     05  FILLER                       PIC X(08).

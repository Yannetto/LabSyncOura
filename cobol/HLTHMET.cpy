000100****************************************************************
000200*    HLTHMET  -  HEALTH METRIC RECORD LAYOUT                   *
000300*                                                                *
000400*    COPIED BY HLTHMAIN, HLTHRPT AND HLTHRULE.  THE FIRST 01-  *
000500*    LEVEL IS THE 70-BYTE EXTERNAL RECORD CONTRACT FOR THE     *
000600*    METRICS FILE (ONE HEALTH METRIC PER RECORD, WRIST-DEVICE  *
000700*    EXTRACT).  THE SECOND 01-LEVEL IS THE IN-MEMORY TABLE     *
000800*    ENTRY BUILT FROM IT ONCE THE FLAG HAS BEEN EVALUATED.     *
000900*                                                                *
001000*    CHANGE LOG                                                *
001100*    ----------                                                *
001200*    04/02/91  JS  ORIGINAL LAYOUT - RESTING HR / MAX HR / BP  *
001300*    11/14/93  TGD INTRODUCED CATEGORY FIELD FOR GROUPING      *
001400*    02/09/98  AK  WIDENED VALUE/THRESHOLD FIELDS TO S9(5)V99  *
001500*                  TO HOLD VO2-MAX AND STEP-COUNT METRICS      *
001600*    07/23/99  JS  Y2K - NO DATE FIELDS IN THIS LAYOUT, NO     *
001700*                  CHANGE REQUIRED, NOTED FOR THE Y2K BINDER   *
001800*    05/30/03  MM  ADDED IS-FLAGGED-SW TO THE TABLE ENTRY SO   *
001900*                  WE STOP RECOMPUTING THE FLAG EVERY PASS     *
002000*    09/11/07  TGD CHG-REQ 4471 - BUMPED TABLE SIZE TO 200 ROWS*
002100*                                                                *
002200****************************************************************
002300 01  HLTH-METRIC-REC.
002400     05  METRIC-NAME-I                PIC X(20).
002500     05  METRIC-VALUE-I               PIC S9(5)V99.
002600     05  METRIC-LOW-I                 PIC S9(5)V99.
002700     05  METRIC-HIGH-I                PIC S9(5)V99.
002800     05  METRIC-CATEGORY-I            PIC X(15).
002900     05  FILLER                       PIC X(14).
003000 
003100*    IN-MEMORY METRIC TABLE - LOADED BY HLTHMAIN, UPDATED BY
003200*    HLTHRPT WHEN THE SLEEP-DEBT METRIC IS MERGED IN, READ BY
003300*    HLTHRULE FOR GROUPING AND SCORING.
003400 01  WS-METRIC-TABLE.
003500     05  METRIC-COUNT                 PIC 9(4) COMP.
003600     05  METRIC-TABLE-ENTRY OCCURS 200 TIMES INDEXED BY MET-IDX.
003700         10  METRIC-NAME              PIC X(20).
003800         10  METRIC-VALUE             PIC S9(5)V99.
003900         10  LOWER-THRESHOLD          PIC S9(5)V99.
004000         10  UPPER-THRESHOLD          PIC S9(5)V99.
004100         10  CATEGORY                 PIC X(15).
004200         10  IS-FLAGGED-SW            PIC X(01).
004300             88  METRIC-FLAGGED           VALUE "Y".
004400             88  METRIC-NOT-FLAGGED       VALUE "N".
004500         10  FILLER                   PIC X(05).

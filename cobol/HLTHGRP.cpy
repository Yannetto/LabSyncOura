000100****************************************************************
000200*    HLTHGRP  -  GROUPING, SCORE AND REPORT-LINE LINKAGE WORK  *
000300*                                                                *
000400*    COPIED BY HLTHMAIN AND HLTHRPT.  THESE THREE 01-LEVELS     *
000500*    PASS DOWN THE CALL CHAIN HLTHMAIN -> HLTHRPT SO THE        *
000600*    VERIFICATION SUMMARY AND THE PRINTED REPORT BOTH SEE THE   *
000700*    SAME GROUPING/SCORE RESULTS - SEE HLTHCALL FOR THE         *
000800*    SEPARATE CALL INTERFACE TO THE HLTHRULE SUBPROGRAM ITSELF. *
000900*                                                                *
001000*    WS-GROUP-TABLE IS BUILT BY HLTHRULE FUNCTION 3 (GROUP-     *
001100*    FLAGGED) AND READ BY HLTHRPT TO PRINT THE FLAGGED-METRIC   *
001200*    BLOCK AND BY HLTHMAIN TO PRINT THE VERIFICATION BREAKDOWN. *
001300*                                                                *
001400*    CHANGE LOG                                                *
001500*    ----------                                                *
001600*    04/02/91  JS   ORIGINAL LAYOUT - SCORE BLOCK ONLY           *
001700*    11/14/93  TGD  ADDED GROUP TABLE FOR THE FLAGGED BREAKDOWN *
001800*    09/11/07  TGD  CHG-REQ 4471 - GROUP TABLE WIDENED TO 20    *
001900*                   CATEGORIES / 50 FLAGGED METRICS EACH         *
002000*    11/02/09  MM   SPLIT THE CALL-INTERFACE 01-LEVEL OUT INTO  *
002100*                   ITS OWN COPYBOOK, HLTHCALL - IT WAS NEVER    *
002200*                   PASSED ACROSS THE CALL BOUNDARY ANYWAY       *
002300*                                                                *
002400****************************************************************
002500*    FLAGGED-METRIC GROUPING, FIRST-FLAGGED CATEGORY ORDER.
002600 01  WS-GROUP-TABLE.
002700     05  GROUP-COUNT                  PIC 9(2) COMP.
002800     05  TOTAL-FLAGGED-COUNT          PIC 9(4) COMP.
002900     05  GROUP-ENTRY OCCURS 20 TIMES INDEXED BY GRP-IDX.
003000         10  GROUP-CATEGORY           PIC X(15).
003100         10  GROUP-FLAGGED-COUNT      PIC 9(4) COMP.
003200         10  GROUP-METRIC OCCURS 50 TIMES
003300                          INDEXED BY GMET-IDX.
003400             15  GROUP-METRIC-NAME    PIC X(20).
003500             15  GROUP-METRIC-VALUE   PIC S9(5)V99.
003600             15  GROUP-METRIC-LOW     PIC S9(5)V99.
003700             15  GROUP-METRIC-HIGH    PIC S9(5)V99.
003800     05  FILLER                       PIC X(04).
003900 
004000*    SCORE / DEBT SUMMARY PASSED BACK TO HLTHMAIN FOR THE
004100*    VERIFICATION SUMMARY - POPULATED BY HLTHRPT AFTER IT HAS
004200*    CALLED HLTHRULE FOR THE SCORE AND THE SLEEP-DEBT METRIC.
004300 01  WS-SCORE-BLOCK.
004400     05  TOTAL-METRIC-COUNT           PIC 9(4) COMP.
004500     05  TOTAL-FLAGGED-METRIC-COUNT   PIC 9(4) COMP.
004600     05  OVERALL-HEALTH-SCORE         PIC S9(3)V9999.
004700     05  PERIOD-SLEEP-DEBT            PIC S9(7)V999.
004800     05  TARGET-SLEEP-HOURS           PIC S9(3)V99.
004900     05  FILLER                       PIC X(06).
005000 
005100*    THE PRINTED REPORT, ONE 80-BYTE LINE PER ROW, BUILT BY
005200*    HLTHRPT AND WRITTEN TO THE REPORT FILE BY HLTHMAIN.  100
005300*    ROWS COVERS THE WIDEST CASE SEEN TO DATE (20 CATEGORIES
005400*    OF 50 FLAGGED METRICS EACH WOULD NOT, BUT A REAL PATIENT
005500*    NEVER FLAGS MORE THAN A HANDFUL OF METRICS PER CATEGORY).
005600 01  WS-REPORT-LINE-TABLE.
005700     05  REPORT-LINE-COUNT            PIC 9(3) COMP.
005800     05  REPORT-LINE-ENTRY OCCURS 100 TIMES INDEXED BY RPT-IDX.
005900         10  REPORT-LINE-TEXT         PIC X(80).
006000     05  FILLER                       PIC X(04).

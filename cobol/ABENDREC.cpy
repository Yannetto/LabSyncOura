000100****************************************************************
000200*    ABENDREC  -  STANDARD ABEND DUMP LAYOUT                   *
000300*                                                                *
000400*    COPIED BY EVERY BATCH PROGRAM IN THE SHOP.  PARA-NAME IS   *
000500*    STAMPED AT THE TOP OF EVERY PARAGRAPH SO A DUMP SHOWS      *
000600*    WHERE THE JOB DIED.  ZERO-VAL/ONE-VAL ARE THE SHOP'S OLD   *
000700*    DIVIDE-BY-ZERO TRICK FOR FORCING AN 0C7 ABEND AFTER THE    *
000800*    DUMP LINE HAS BEEN WRITTEN AND THE FILES CLOSED.           *
000900*                                                                *
001000*    CHANGE LOG                                                *
001100*    ----------                                                *
001200*    01/23/88  JS   ORIGINAL COPYBOOK                           *
001300*    02/12/92  TGD  ADDED PARA-NAME FOR BALANCING ABENDS         *
001400*    08/14/92  AK   WIDENED EXPECTED-VAL/ACTUAL-VAL TO S9(9)     *
001500*                   COMP - SQLCODE RUNS NEGATIVE                 *
001600*                                                                *
001700****************************************************************
001800 01  ABEND-REC.
001900     05  ABEND-REASON                 PIC X(40).
002000     05  EXPECTED-VAL                 PIC S9(9) COMP.
002100     05  ACTUAL-VAL                   PIC S9(9) COMP.
002200     05  PARA-NAME                    PIC X(20).
002300     05  FILLER                       PIC X(62).
002400 
002500 01  ZERO-VAL                         PIC S9(1) COMP VALUE ZERO.
002600 01  ONE-VAL                          PIC S9(1) COMP VALUE 1.

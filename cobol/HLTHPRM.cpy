000100****************************************************************
000200*    HLTHPRM  -  REPORT PARAMETER RECORD LAYOUT                *
000300*                                                                *
000400*    COPIED BY HLTHMAIN AND HLTHRPT.  A SINGLE RECORD DRIVES   *
000500*    ONE RUN OF THE WEARABLE HEALTH SUMMARY - ONE PATIENT, ONE *
000600*    REPORTING PERIOD, ONE OPTIONAL REFERENCE PERIOD.          *
000700*                                                                *
000800*    REFERENCE-START/REFERENCE-END OF ZERO MEANS THE 30-DAY    *
000900*    REFERENCE RANGE LINE IS OMITTED FROM THE PRINTED REPORT -  *
000950*    SEE HLTHRPT'S MAINLINE - THE REFERENCE-PRESENT/REFERENCE-  *
000960*    ABSENT TEST RIGHT AFTER THE REQUIRED PERIOD'S DAY-COUNT    *
000970*    CALL, AHEAD OF PARAGRAPH 250-CALC-ONE-DAY-COUNT.           *
001100*                                                                *
001200*    CHANGE LOG                                                *
001300*    ----------                                                *
001400*    04/02/91  JS   ORIGINAL LAYOUT                             *
001500*    11/14/93  TGD  ADDED REFERENCE-START/REFERENCE-END         *
001600*    07/23/99  JS   Y2K - ALL DATES ARE ALREADY FULL 4-DIGIT    *
001700*                   YEAR, NO CHANGE REQUIRED                    *
001750*    08/15/11  MM   CHG-REQ 4642 - THE BANNER ABOVE POINTED AT   *
001760*                   "HLTHRPT PARA 210", WHICH WAS NEVER WRITTEN *
001770*                   - CORRECTED TO NAME WHERE THE REFERENCE-    *
001780*                   PRESENT TEST ACTUALLY LIVES                 *
001800*                                                                *
001900****************************************************************
002000 01  HLTH-PARAM-REC.
002100     05  PATIENT-EMAIL-I              PIC X(40).
002200     05  REPORT-DATE-I                PIC 9(8).
002300     05  PERIOD-START-I               PIC 9(8).
002400     05  PERIOD-END-I                 PIC 9(8).
002500     05  REFERENCE-START-I            PIC 9(8).
002600     05  REFERENCE-END-I              PIC 9(8).
002700     05  FILLER                       PIC X(40).
002800 
002900*    WORKING COPY OF THE PARAMETER RECORD - MOVED IN FROM
003000*    HLTH-PARAM-REC AT LOAD TIME AND PASSED ON TO HLTHRPT.
003100 01  WS-PARAM-REC.
003200     05  PATIENT-EMAIL                PIC X(40).
003300     05  REPORT-DATE                  PIC 9(8).
003400     05  PERIOD-START                 PIC 9(8).
003500     05  PERIOD-END                   PIC 9(8).
003600     05  REFERENCE-START              PIC 9(8).
003700     05  REFERENCE-END                PIC 9(8).
003800     05  FILLER                       PIC X(40).

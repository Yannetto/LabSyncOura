000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID.  HLTHRPT.
000300  AUTHOR. JON SAYLES.
000400  INSTALLATION. COBOL DEVELOPMENT CENTER.
000500  DATE-WRITTEN. 04/09/91.
000600  DATE-COMPILED. 04/09/91.
000700  SECURITY. NON-CONFIDENTIAL.
000800  
000900****************************************************************
001000*REMARKS.
001100*
001200*         HLTHRPT BUILDS THE WEARABLE HEALTH SUMMARY REPORT.
001300*         IT IS CALLED ONCE BY HLTHMAIN AFTER THE SLEEP AND
001400*         METRIC TABLES ARE LOADED.  IT DRIVES THE RULE ENGINE
001500*         (HLTHRULE) TO GET THE PERIOD/REFERENCE DAY COUNTS,
001600*         THE SLEEP-DEBT METRIC, THE FLAGGED-METRIC GROUPING
001700*         AND THE OVERALL HEALTH SCORE, THEN FORMATS THE 80-
001800*         COLUMN TEXT REPORT ONE LINE AT A TIME INTO
001900*         WS-REPORT-LINE-TABLE FOR HLTHMAIN TO WRITE.
002000*
002100*         THE DETAIL-LINE AND HEADER-BLOCK SHAPE FOLLOWS THE
002200*         OLD PATLIST PATIENT-LISTING REPORT IDIOM - BUILD THE
002300*         LINE IN WORKING-STORAGE, THEN APPEND IT TO THE TABLE,
002400*         JUST AS PATLIST USED TO MOVE A LINE TO PRINT-LINE AND
002500*         WRITE IT.
002600*
002700*         THIS PROGRAM NEVER OPENS, READS OR WRITES A FILE OF
002800*         ITS OWN - ALL SIX TABLES/RECORDS ON THE USING PHRASE
002900*         BELOW ARE PASSED BY REFERENCE FROM HLTHMAIN, AND THE
003000*         FINISHED REPORT GOES BACK THE SAME WAY, IN
003100*         WS-REPORT-LINE-TABLE.  HLTHMAIN DOES THE ACTUAL WRITE.
003200*
003300*         REPORT SHAPE, TOP TO BOTTOM:
003400*           - "====" BANNER AND TITLE                (700)
003500*           - PATIENT EMAIL AND REPORT DATE           (710)
003600*           - REPORTING PERIOD, OPTIONAL REFERENCE    (720)
003700*           - FLAGGED METRICS BY CATEGORY             (730/740/750)
003800*           - SLEEP DEBT BLOCK                        (760)
003900*           - OVERALL HEALTH SCORE                    (770)
004000*
004100****************************************************************
004200*    CHANGE LOG
004300*    ----------
004400*    04/09/91  JS   ORIGINAL SUBROUTINE - BASIC HEADER, FLAGGED
004500*                   BLOCK AND SCORE LINE ONLY
004600*    11/14/93  TGD  ADDED THE SLEEP-DEBT BLOCK AND THE SLEEP-
004700*                   DEBT-METRIC REPLACE-OR-APPEND LOGIC
004800*    02/09/98  AK   ADDED THE 30-DAY REFERENCE RANGE LINE -
004900*                   OMITTED WHEN THE PARAMETER RECORD CARRIES
005000*                   ZERO REFERENCE DATES
005100*    07/23/99  JS   Y2K - DATE-FORMATTING PARAGRAPH CARRIES A
005200*                   FULL 4-DIGIT YEAR THROUGH "MON DD, YYYY",
005300*                   VERIFIED ACROSS THE 1999/2000 ROLL
005400*    05/30/03  MM   CATEGORY BREAKDOWN NOW COMES FROM HLTHRULE
005500*                   FUNCTION 3 INSTEAD OF BEING BUILT HERE -
005600*                   ONE LESS PLACE TO KEEP THE ORDERING RULE
005700*    09/11/07  TGD  CHG-REQ 4471 - REPORT LINE TABLE WIDENED,
005800*                   RTRIM PARAGRAPH ADDED FOR THE METRIC-NAME
005900*                   DETAIL LINES (NAMES NO LONGER ALL 20 BYTES)
006000*    02/18/11  MM   CHG-REQ 4603 - TOTAL SLEEP DEBT LINE WAS
006100*                   MOVING THE 3-DECIMAL DEBT STRAIGHT INTO A
006200*                   2-DECIMAL EDIT FIELD, TRUNCATING INSTEAD OF
006300*                   ROUNDING THE THIRD DECIMAL - NOW COMPUTE
006400*                   ... ROUNDED LIKE THE SCORE LINE BELOW IT -
006500*                   ALSO PULLED WS-RTRIM-LEN AND WS-SLEEP-DEBT-
006600*                   SUB OUT TO THEIR OWN 77-LEVELS, NEITHER WAS
006700*                   EVER PART OF A RECORD
006800*    03/04/11  MM   CHG-REQ 4618 - 320-MERGE-SLEEP-DEBT-METRIC
006900*                   HAD THE SAME TRUNCATE-NOT-ROUND BUG ON THE
007000*                   WAY INTO THE METRIC TABLE ITSELF, SO A DEBT
007100*                   RIGHT AT THE .99/1.00 FLAG LINE COULD BE
007200*                   FLAGGED WRONG - ROUNDED ON THE WAY IN NOW TOO
007300*    03/04/11  MM   CHG-REQ 4619 - DROPPED THE UPSI-0 "TRACE
007400*                   SWITCH" FROM SPECIAL-NAMES - NOTHING ELSE IN
007500*                   THE SHOP TURNS A DISPLAY ON/OFF WITH A UPSI
007600*                   BIT, SO THE ENTRY-DATE DISPLAY NOW FIRES
007700*                   EVERY RUN INSTEAD
007750*    08/15/11  MM   CHG-REQ 4641 - CHG-REQ 4618 ABOVE ROUNDED THE
007760*                   DEBT INTO THE METRIC TABLE BEFORE FLAGGING IT,
007770*                   BUT A DEBT LIKE 0.992 ROUNDS TO 0.99 AND THEN
007780*                   COMPARES FALSE AGAINST THE .99 UPPER THRESHOLD
007790*                   - THE WELLNESS CLINIC CAUGHT A REPORT WHERE
007800*                   THE SLEEP DEBT BLOCK SAID "FLAGGED" BUT THE
007810*                   METRIC NEVER SHOWED UP IN THE FLAGGED-METRICS
007820*                   BREAKDOWN.  320 NOW FLAGS DIRECTLY OFF THE
007830*                   FULL 3-DECIMAL HLTHRULE-SLEEP-DEBT BEFORE IT IS
007840*                   EVER ROUNDED, INSTEAD OF CALLING FUNCTION 1
007850*                   AGAINST THE ROUNDED TABLE VALUE
007860****************************************************************
007900  
008000  ENVIRONMENT DIVISION.
008100*    NO SPECIAL-NAMES PARAGRAPH - THIS PROGRAM OPENS NO PRINTER
008200*    FILE AND DECLARES NO CLASS OR SWITCH CONDITIONS, SO THERE
008300*    IS NOTHING TO NAME HERE.  SAME AS DALYEDIT AND CLCLBCST -
008400*    A PURE-COMPUTE SUBPROGRAM WITH NO DEVICE OF ITS OWN DOES
008500*    NOT CARRY A SPECIAL-NAMES PARAGRAPH IN THIS SHOP.  ONLY
008600*    HLTHMAIN, WHICH ACTUALLY WRITES THE PRINT FILE, NAMES THE
008700*    C01 TOP-OF-FORM CHANNEL.
008800  CONFIGURATION SECTION.
008900  SOURCE-COMPUTER. IBM-390.
009000  OBJECT-COMPUTER. IBM-390.
009100 
009200  DATA DIVISION.
009300*    NO FILE SECTION - THIS PROGRAM OWNS NO FD OF ITS OWN, SEE
009400*    THE ENVIRONMENT DIVISION NOTE ABOVE.  ALL RECORD LAYOUTS
009500*    USED HERE ARE LINKAGE SECTION COPIES BELONGING TO HLTHMAIN.
009600  WORKING-STORAGE SECTION.
009700*    ----------------------------------------------------------
009800*    LAID OUT IN THE ORDER THE PROCEDURE DIVISION USES IT:
009900*    CALL-INTERFACE SCRATCH FIRST, THEN THE PERIOD/REFERENCE
010000*    DAY-COUNT AND SLEEP-DEBT WORK, THEN THE DATE-FORMATTING
010100*    TABLE, THEN THE AMOUNT WORK/EDIT PAIRS EVERY DETAIL LINE
010200*    SHARES, AND FINALLY THE LINE-BUILD AND RTRIM WORK AREAS.
010300*    ----------------------------------------------------------
010400  
010500*    ----------------------------------------------------------
010600*    CALL-INTERFACE SCRATCH FOR THIS PROGRAM'S OWN CALLS TO
010700*    HLTHRULE - NOT PASSED TO OR FROM HLTHMAIN.  HLTHMAIN HAS
010800*    ITS OWN SEPARATE COPY OF THIS SAME COPYBOOK FOR ITS OWN
010900*    CALLS - THE TWO NEVER SHARE ONE INTERFACE AREA.
011000  COPY HLTHCALL.
011100  
011200*    THE TWO DATES 250-CALC-ONE-DAY-COUNT IS ASKED TO COUNT
011300*    BETWEEN - LOADED BY THE CALLING PARAGRAPH, READ BY 250.
011400  01  WS-CALL-DATE-1                   PIC 9(8).
011500  01  WS-CALL-DATE-2                   PIC 9(8).
011600*    DAY COUNTS FOR THE TWO WINDOWS THIS REPORT CAN COVER - THE
011700*    REQUIRED REPORTING PERIOD AND THE OPTIONAL 30-DAY
011800*    REFERENCE RANGE.  BOTH ARE DISPLAYED ON THE PERIOD BLOCK.
011900  01  WS-PERIOD-DAYS                   PIC S9(8) COMP.
012000  01  WS-REFERENCE-DAYS                PIC S9(8) COMP.
012100*    SET ONCE AT THE TOP OF THE PROCEDURE DIVISION - DRIVES
012200*    WHETHER 720-WRITE-PERIOD-BLOCK PRINTS THE REFERENCE LINE
012300*    AT ALL.  A REQUEST WITH NO REFERENCE DATES GETS NO
012400*    REFERENCE LINE, NOT A LINE OF ZEROES.
012500  01  WS-REFERENCE-PRESENT-SW          PIC X(01).
012600      88  REFERENCE-PRESENT                VALUE "Y".
012700      88  REFERENCE-ABSENT                 VALUE "N".
012800*    SUBSCRIPT OF THE SLEEP-DEBT ROW IN THE METRIC TABLE, SET
012900*    BY 320-MERGE-SLEEP-DEBT-METRIC AND USED NOWHERE ELSE - A
013000*    STANDALONE 77-LEVEL SINCE IT IS NOT PART OF ANY RECORD.
013100  77  WS-SLEEP-DEBT-SUB                PIC 9(4) COMP.
013200*    ----------------------------------------------------------
013300*    SET BY THE SEARCH IN 320 TO SAY WHETHER A PRIOR RUN'S
013400*    SLEEP-DEBT ROW WAS FOUND ALREADY SITTING IN THE TABLE.
013500  01  WS-SLEEP-DEBT-FOUND-SW           PIC X(01).
013600      88  SLEEP-DEBT-FOUND                 VALUE "Y".
013700      88  SLEEP-DEBT-NOT-FOUND             VALUE "N".
013800  
013900*    RUN DATE FOR THE ENTRY TRACE ONLY - NOT A REPORT FIELD.
014000*    BROKEN INTO YY/MM/DD PURELY FOR THE DISPLAY LINE, THE SAME
014100*    REASON HLTHMAIN'S WS-RUN-DATE-PARTS EXISTS.
014200  01  WS-TRACE-DATE                    PIC 9(6).
014300  01  WS-TRACE-DATE-PARTS REDEFINES WS-TRACE-DATE.
014400      05  WS-TRACE-YY                  PIC 9(2).
014500      05  WS-TRACE-MM                  PIC 9(2).
014600      05  WS-TRACE-DD                  PIC 9(2).
014700 
014800*    JANFEBMAR... PACKED AS ONE LITERAL AND RE-SEEN AS A TABLE
014900*    OF TWELVE 3-CHARACTER NAMES - THE OLD WAY TO GET A MONTH-
015000*    NAME TABLE WITHOUT AN OCCURS ... VALUE CLAUSE.  THE REDEFINES
015100*    LETS ONE 36-BYTE LITERAL SERVE AS A TWELVE-ENTRY TABLE
015200*    WITHOUT TYPING THE NAMES TWICE OR WRITING TWELVE VALUE
015300*    CLAUSES - WS-MONTH-NAME(6) IS "Jun", NO SEPARATE LOOKUP
015400*    TABLE NEEDED.
015500  01  WS-MONTH-NAMES-LIT               PIC X(36)
015600          VALUE "JanFebMarAprMayJunJulAugSepOctNovDec".
015700  01  WS-MONTH-TABLE REDEFINES WS-MONTH-NAMES-LIT.
015800      05  WS-MONTH-NAME OCCURS 12 TIMES PIC X(03).
015900  
016000*    GENERIC YYYYMMDD DATE, DECOMPOSED FOR THE "MON DD, YYYY"
016100*    AND "DD/MM/YYYY" DISPLAY FORMATS.  RE-USED FOR EVERY DATE
016200*    THIS PROGRAM FORMATS - ONE DATE AT A TIME, NEVER TWO AT
016300*    ONCE, SO ONE WORK AREA IS ENOUGH.
016400  01  WS-FMT-DATE                      PIC 9(8).
016500  01  WS-FMT-DATE-PARTS REDEFINES WS-FMT-DATE.
016600      05  WS-FMT-DATE-YYYY             PIC 9(4).
016700      05  WS-FMT-DATE-MM               PIC 9(2).
016800      05  WS-FMT-DATE-DD               PIC 9(2).
016900  01  WS-FMT-DATE-TEXT                 PIC X(12).
017000  01  WS-FMT-DATE-TEXT-A               PIC X(12).
017100  01  WS-FMT-DATE-TEXT-B               PIC X(12).
017200  01  WS-FMT-SLASH-TEXT                PIC X(10).
017300  
017400*    AMOUNT WORK/EDIT PAIRS - ONE PER VALUE NEEDED AT THE SAME
017500*    TIME ON A DETAIL LINE (METRIC VALUE, LOW, HIGH).  THE SAME
017600*    PAIR OF FIELDS IS RE-USED FOR THE SLEEP-DEBT AND TARGET-
017700*    SLEEP AMOUNTS LATER, SINCE THOSE NEVER OVERLAP A DETAIL
017800*    LINE.  EDIT FIELD IS A SEPARATE ITEM, NOT A REDEFINES OF
017900*    THE WORK FIELD - THE EDIT SYMBOLS ARE ONLY INSERTED BY AN
018000*    EXPLICIT MOVE, NEVER BY OVERLAYING THE SAME STORAGE.
018100  01  WS-VALUE-WORK                    PIC S9(5)V99.
018200  01  WS-VALUE-EDIT                    PIC -(5)9.99.
018300  01  WS-LOW-WORK                      PIC S9(5)V99.
018400  01  WS-LOW-EDIT                      PIC -(5)9.99.
018500  01  WS-HIGH-WORK                     PIC S9(5)V99.
018600  01  WS-HIGH-EDIT                     PIC -(5)9.99.
018700  
018800*    COMP FIELDS ARE RESERVED FOR SUBSCRIPTS AND COUNTERS IN
018900*    THIS PROGRAM - VALUES THAT APPEAR ON THE PRINTED REPORT
019000*    STAY DISPLAY/ZONED, CONSISTENT WITH HOW THE METRICS FEED
019100*    ITSELF CARRIES AMOUNTS.
019200*    HEALTH SCORE ROUNDED TO ONE DECIMAL FOR THE REPORT - THE
019300*    VERIFICATION SUMMARY (HLTHMAIN) ROUNDS THE 4-DECIMAL SCORE
019400*    IN WS-SCORE-BLOCK TO TWO DECIMALS ITSELF.  THE TWO ROUNDED
019500*    FIGURES CAN LOOK SLIGHTLY DIFFERENT (E.G. 87.2 VS 87.17) -
019600*    THAT IS EXPECTED, NOT A DEFECT, SINCE THEY ROUND FROM THE
019700*    SAME 4-DECIMAL NUMBER TO TWO DIFFERENT PRECISIONS.
019800  01  WS-SCORE-1DP-WORK                PIC S9(3)V9.
019900  01  WS-SCORE-1DP-EDIT                PIC -(3)9.9.
020000 
020100*    ZZ9 SUPPRESSES LEADING ZEROS ON BOTH COUNT FIELDS - A
020200*    COUNT OF ZERO STILL PRINTS AS A SINGLE "0", NOT "000".
020300*    COUNT-EDIT FOR "N METRICS"/"N FLAGGED" LINES, DAYS-EDIT
020400*    FOR THE "(N DAYS)" SUFFIX ON THE TWO PERIOD LINES -
020500*    SEPARATE FIELDS SINCE 720-WRITE-PERIOD-BLOCK NEEDS BOTH
020600*    A DAY COUNT AND, SEPARATELY, A FLAGGED-CATEGORY TAG ON
020700*    THE SAME PASS.
020800  01  WS-COUNT-EDIT                    PIC ZZ9.
020900  01  WS-DAYS-EDIT                     PIC ZZ9.
021000*    SET BY 600-CATEGORY-TAG-LOOKUP - THE BRACKETED PREFIX
021100*    ("[SLEEP]", "[CARDIO]"...) ON EACH CATEGORY HEADING LINE.
021200  01  WS-CATEGORY-TAG                  PIC X(08).
021300 
021400*    BUILD-THEN-APPEND WORK AREA - EVERY LINE THIS PROGRAM
021500*    PRODUCES IS STRING'D OR MOVED IN HERE, THEN 695-APPEND-LINE
021600*    COPIES IT INTO THE NEXT ROW OF WS-REPORT-LINE-TABLE AND
021700*    RESETS IT TO SPACES FOR THE NEXT LINE.
021800  01  WS-CURRENT-LINE                  PIC X(80).
021900 
022000*    RIGHT-TRIM WORK AREA FOR METRIC NAMES - NAMES CARRY
022100*    EMBEDDED SPACES ("RESTING HEART RATE") SO STRING CANNOT
022200*    DELIMIT ON THE FIRST SPACE THE WAY IT DOES FOR CATEGORY.
022300*    WS-RTRIM-LEN IS ITS OWN 77-LEVEL (CHG-REQ 4603), SAME
022400*    REASON AS HLTHMAIN'S COPY OF IT - NEVER PART OF A RECORD.
022500  01  WS-RTRIM-FIELD                   PIC X(20).
022600  77  WS-RTRIM-LEN                     PIC 9(2) COMP.
022700  
022800  LINKAGE SECTION.
022900*    ALL FOUR LAYOUTS BELOW BELONG TO HLTHMAIN - THIS PROGRAM
023000*    NEVER OWNS STORAGE FOR ANY OF THEM, IT ONLY READS AND
023100*    WRITES THROUGH THE ADDRESSES HANDED IN ON THE USING
023200*    PHRASE.  WS-SCORE-BLOCK ARRIVES AS PART OF HLTHPRM'S GROUP
023300*    (OVERALL-HEALTH-SCORE LIVES IN IT); THE OTHER THREE ARE
023400*    SEPARATE COPYBOOKS, ONE PER TABLE.
023500*    HLTHPRM - THE PARAMETER/SCORE RECORD (PATIENT EMAIL,
023600*    DATES, TARGET-SLEEP-HOURS, PERIOD-SLEEP-DEBT, TOTALS).
023700  COPY HLTHPRM.
023800*    HLTHMET - THE METRIC TABLE THIS PROGRAM MERGES THE SLEEP-
023900*    DEBT ROW INTO AND THEN GROUPS BY CATEGORY.
024000  COPY HLTHMET.
024100*    HLTHSLP - THE RAW DAILY SLEEP TABLE HLTHRULE READS TO
024200*    COMPUTE THE SLEEP-DEBT FIGURE - THIS PROGRAM NEVER TOUCHES
024300*    A ROW OF IT DIRECTLY, ONLY PASSES IT THROUGH TO HLTHRULE.
024400  COPY HLTHSLP.
024500*    HLTHGRP - THE FLAGGED-METRIC-BY-CATEGORY TABLE 400-CALL-
024600*    GROUP-FLAGGED BUILDS AND 730-WRITE-FLAGGED-BLOCK READS.
024700  COPY HLTHGRP.
024800  
024900*    MAINLINE - NO PARA-NAME MARKER LIKE HLTHMAIN'S STEPS,
025000*    BECAUSE THIS PROGRAM HAS NO FILES OPEN AND NOTHING HERE
025100*    CAN TRIGGER THE HOUSE ABEND ROUTINE - ONLY HLTHMAIN OWNS
025200*    ABENDREC.  ANY HLTHRULE CALL THAT FAILS SHOWS UP AS AN
025300*    ABEND IN HLTHMAIN'S OWN PARAGRAPH, NOT HERE.
025400  PROCEDURE DIVISION USING WS-PARAM-REC, WS-METRIC-TABLE,
025500          WS-SLEEP-TABLE, WS-GROUP-TABLE, WS-SCORE-BLOCK,
025600          WS-REPORT-LINE-TABLE.
025700 
025800*    REPORT-LINE-COUNT HAS TO START AT ZERO EVERY CALL - THIS
025900*    SUBPROGRAM IS LINKED IN WITH HLTHMAIN AND A SUBPROGRAM'S
026000*    WORKING-STORAGE IS NOT GUARANTEED RE-INITIALIZED BETWEEN
026100*    CALLS ON EVERY COMPILER, SO WE ZERO IT OURSELVES RATHER
026200*    THAN TRUST INITIAL VALUE CLAUSES ON A SECOND CALL.
026300      MOVE ZERO TO REPORT-LINE-COUNT.
026400      MOVE SPACES TO WS-CURRENT-LINE.
026500*    ENTRY TRACE - UNCONDITIONAL, NOT GATED BY ANY SWITCH (CHG-
026600*    REQ 4619).  MATCHES HLTHMAIN'S OWN ENTRY/EXIT DISPLAYS AND
026700*    THE OLD DALYEDIT/PATSRCH HOUSE HABIT OF ALWAYS SHOWING A
026800*    PROGRAM'S ENTRY DATE ON THE JOB LOG.
026900      ACCEPT WS-TRACE-DATE FROM DATE.
027000      DISPLAY "HLTHRPT ENTERED " WS-TRACE-DATE.
027100 
027200*    PERIOD DAY COUNT ALWAYS GETS COMPUTED - THE REPORTING
027300*    PERIOD IS NOT OPTIONAL THE WAY THE REFERENCE PERIOD IS.
027400      MOVE PERIOD-START TO WS-CALL-DATE-1.
027500      MOVE PERIOD-END TO WS-CALL-DATE-2.
027600      PERFORM 250-CALC-ONE-DAY-COUNT THRU 250-EXIT.
027700      MOVE HLTHRULE-DAY-COUNT TO WS-PERIOD-DAYS.
027800 
027900*    BOTH REFERENCE DATES ZERO MEANS THE REQUEST DIDN'T ASK FOR
028000*    A 30-DAY COMPARISON WINDOW - SKIP THE DAY-COUNT CALL
028100*    ENTIRELY RATHER THAN COUNT DAYS BETWEEN TWO ZERO DATES.
028200      IF REFERENCE-START = ZERO AND REFERENCE-END = ZERO
028300          SET REFERENCE-ABSENT TO TRUE
028400      ELSE
028500          SET REFERENCE-PRESENT TO TRUE
028600          MOVE REFERENCE-START TO WS-CALL-DATE-1
028700          MOVE REFERENCE-END TO WS-CALL-DATE-2
028800          PERFORM 250-CALC-ONE-DAY-COUNT THRU 250-EXIT
028900          MOVE HLTHRULE-DAY-COUNT TO WS-REFERENCE-DAYS
029000      END-IF.
029100 
029200*    THE FOUR HLTHRULE FUNCTIONS THIS PROGRAM DRIVES, IN THE
029300*    ORDER THEY HAVE TO RUN: BUILD/MERGE THE SLEEP-DEBT
029400*    PSEUDO-METRIC FIRST SO IT IS PART OF THE TABLE BEFORE
029500*    GROUPING, THEN GROUP THE FLAGGED METRICS BY CATEGORY,
029600*    THEN SCORE THE WHOLE TABLE.
029700      PERFORM 300-BUILD-SLEEP-DEBT-METRIC THRU 300-EXIT.
029800      PERFORM 320-MERGE-SLEEP-DEBT-METRIC THRU 320-EXIT.
029900      PERFORM 400-CALL-GROUP-FLAGGED THRU 400-EXIT.
030000      PERFORM 500-CALL-HEALTH-SCORE THRU 500-EXIT.
030100 
030200*    TOTAL-METRIC-COUNT/TOTAL-FLAGGED-METRIC-COUNT ARE THE
030300*    FIELDS HLTHMAIN'S VERIFICATION SUMMARY PRINTS - FILLED IN
030400*    HERE FROM THE METRIC TABLE'S OWN COUNT AND FROM THE COUNT
030500*    HLTHRULE FUNCTION 3 JUST BUILT.
030600      MOVE METRIC-COUNT TO TOTAL-METRIC-COUNT.
030700      MOVE TOTAL-FLAGGED-COUNT TO TOTAL-FLAGGED-METRIC-COUNT.
030800 
030900*    SIX BLOCKS, TOP TO BOTTOM, EACH APPENDING ITS OWN LINES TO
031000*    WS-REPORT-LINE-TABLE VIA 695-APPEND-LINE - SEE THE REPORT
031100*    SHAPE DIAGRAM IN THE REMARKS ABOVE.
031200      PERFORM 700-WRITE-BANNER-TOP THRU 700-EXIT.
031300      PERFORM 710-WRITE-PATIENT-BLOCK THRU 710-EXIT.
031400      PERFORM 720-WRITE-PERIOD-BLOCK THRU 720-EXIT.
031500      PERFORM 730-WRITE-FLAGGED-BLOCK THRU 730-EXIT.
031600      PERFORM 760-WRITE-DEBT-BLOCK THRU 760-EXIT.
031700      PERFORM 770-WRITE-SCORE-BLOCK THRU 770-EXIT.
031800 
031900*    GOBACK, NOT A STOP RUN - THIS IS A CALLED SUBPROGRAM, NOT
032000*    A MAIN PROGRAM, SO CONTROL RETURNS TO HLTHMAIN'S 500-CALL-
032100*    REPORT-GENERATOR RATHER THAN ENDING THE JOB STEP.
032200      GOBACK.
032300  
032400*    ONE SMALL PARAGRAPH CALLED TWICE WITH DIFFERENT DATE PAIRS
032500*    LOADED INTO WS-CALL-DATE-1/2 RATHER THAN TWO NEAR-IDENTICAL
032600*    PARAGRAPHS - THE MAINLINE LOADS THE DATES, THIS PARAGRAPH
032700*    ONLY KNOWS HOW TO COUNT BETWEEN WHATEVER TWO DATES IT FINDS
032800*    THERE.
032900  250-CALC-ONE-DAY-COUNT.
033000*    WS-CALL-DATE-1/2 ARE SET BY THE CALLING PARAGRAPH BEFORE
033100*    THIS IS PERFORMED - USED FOR BOTH THE REPORTING PERIOD AND
033200*    THE OPTIONAL REFERENCE PERIOD.
033300      SET FUNC-CALC-DAY-COUNT TO TRUE.
033400      MOVE WS-CALL-DATE-1 TO HLTHRULE-DATE-1.
033500      MOVE WS-CALL-DATE-2 TO HLTHRULE-DATE-2.
033600*    FUNCTION 4 IN HLTHRULE - INCLUSIVE DAY COUNT BETWEEN THE
033700*    TWO DATES, RETURNED IN HLTHRULE-DAY-COUNT AND MOVED BY THE
033800*    CALLER INTO WHICHEVER OF WS-PERIOD-DAYS/WS-REFERENCE-DAYS
033900*    APPLIES.
034000      CALL "HLTHRULE" USING HLTHRULE-PARM-REC, WS-METRIC-TABLE,
034100          WS-SLEEP-TABLE, WS-GROUP-TABLE.
034200  250-EXIT.
034300      EXIT.
034400  
034500  300-BUILD-SLEEP-DEBT-METRIC.
034600*    TARGET SLEEP DEFAULTS TO 8.00 HOURS - THE PARAMETER RECORD
034700*    CARRIES NO OVERRIDE FIELD FOR IT.  BOTH THE CALL-INTERFACE
034800*    COPY AND THE REPORT-FACING TARGET-SLEEP-HOURS GET THE SAME
034900*    LITERAL SO THE PRINTED "TARGET SLEEP" LINE ALWAYS MATCHES
035000*    WHAT HLTHRULE ACTUALLY USED TO COMPUTE THE DEBT.
035100      MOVE 8.00 TO HLTHRULE-TARGET-HOURS.
035200      MOVE 8.00 TO TARGET-SLEEP-HOURS.
035300      SET FUNC-CALC-SLEEP-DEBT TO TRUE.
035400      MOVE PERIOD-START TO HLTHRULE-PERIOD-START.
035500      MOVE PERIOD-END TO HLTHRULE-PERIOD-END.
035600      CALL "HLTHRULE" USING HLTHRULE-PARM-REC, WS-METRIC-TABLE,
035700          WS-SLEEP-TABLE, WS-GROUP-TABLE.
035800*    PERIOD-SLEEP-DEBT (IN HLTHPRM) IS THE FULL-PRECISION
035900*    DEBT FIGURE - THIS IS THE VALUE 760-WRITE-DEBT-BLOCK'S
036000*    FLAG TEST COMPARES AGAINST .99, NOT THE ROUNDED COPY THAT
036100*    320 BELOW PUTS INTO THE METRIC TABLE.
036200      MOVE HLTHRULE-SLEEP-DEBT TO PERIOD-SLEEP-DEBT.
036300  300-EXIT.
036400      EXIT.
036500  
036600  320-MERGE-SLEEP-DEBT-METRIC.
036700*    IF "SLEEP DEBT" IS ALREADY IN THE TABLE (A RE-RUN OF THE
036800*    SAME PERIOD), REPLACE IT IN PLACE - OTHERWISE APPEND IT AS
036900*    A NEW ROW.  EITHER WAY IT IS RE-FLAGGED BELOW SO THE SCORE
036950*    STEP SEES THE RIGHT FLAG.
037100*    A SERIAL SEARCH, NOT SEARCH ALL - THE METRIC TABLE IS NOT
037200*    KEPT IN ANY SORTED ORDER, METRICS ARRIVE IN WHATEVER ORDER
037300*    THE FEED SENT THEM, SO AN ASCENDING-KEY SEARCH WOULD BE
037400*    WRONG HERE.
037500      SET SLEEP-DEBT-NOT-FOUND TO TRUE.
037600      IF METRIC-COUNT > ZERO
037700          SET MET-IDX TO 1
037800          SEARCH METRIC-TABLE-ENTRY
037900              AT END
038000                  SET SLEEP-DEBT-NOT-FOUND TO TRUE
038100              WHEN METRIC-NAME(MET-IDX) = "Sleep Debt"
038200                  SET SLEEP-DEBT-FOUND TO TRUE
038300          END-SEARCH
038400      END-IF.
038500 
038600*    NOT FOUND MEANS THIS IS THE FIRST TIME SLEEP DEBT HAS BEEN
038700*    MERGED IN FOR THIS RUN - GROW THE TABLE BY ONE ROW AND
038800*    POINT MET-IDX AT THE NEW LAST ROW.
038900      IF SLEEP-DEBT-NOT-FOUND
039000          ADD 1 TO METRIC-COUNT
039100          SET MET-IDX TO METRIC-COUNT
039200      END-IF.
039300 
039400*    WS-SLEEP-DEBT-SUB REMEMBERS WHICH ROW IS THE SLEEP-DEBT
039500*    ROW FOR THE REST OF THIS PARAGRAPH, INCLUDING THE FLAG
039600*    DECISION BELOW - MET-IDX ITSELF IS SHARED, VOLATILE
039700*    SCRATCH THAT OTHER PARAGRAPHS ALSO SET.
039800      SET WS-SLEEP-DEBT-SUB TO MET-IDX.
039900      MOVE "Sleep Debt"        TO METRIC-NAME(WS-SLEEP-DEBT-SUB).
040000*    02/18/11 MM - ROUNDED INTO THE 2-DECIMAL METRIC TABLE, NOT
040100*    MOVED, SO THE PRINTED AND SCORED VALUE ISN'T TRUNCATED - BUT
040150*    (CHG-REQ 4641) THE FLAG DECISION BELOW NO LONGER LOOKS AT
040160*    THIS ROUNDED FIGURE AT ALL, SEE THE NOTE BEFORE THE IF.
040400      COMPUTE METRIC-VALUE(WS-SLEEP-DEBT-SUB) ROUNDED =
040500          HLTHRULE-SLEEP-DEBT.
040600*    THE SLEEP-DEBT THRESHOLD PAIR IS FIXED, NOT FED FROM THE
040700*    METRICS FEED LIKE A REAL METRIC'S THRESHOLDS WOULD BE -
040800*    ANY DEBT OVER .99 HOURS IS "FLAGGED", ZERO AND BELOW IS
040900*    NOT.  CATEGORY "SLEEP" PUTS IT IN THE SAME GROUP AS ANY
041000*    OTHER SLEEP-RELATED METRIC WHEN 400 GROUPS BY CATEGORY.
041100      MOVE .00     TO LOWER-THRESHOLD(WS-SLEEP-DEBT-SUB).
041200      MOVE .99     TO UPPER-THRESHOLD(WS-SLEEP-DEBT-SUB).
041300      MOVE "Sleep"              TO CATEGORY(WS-SLEEP-DEBT-SUB).
041400
041450*    CHG-REQ 4641 - FLAG ON THE FULL 3-DECIMAL HLTHRULE-SLEEP-
041460*    DEBT DIRECTLY, NOT BY CALLING FUNCTION 1 AGAINST THE 2-
041470*    DECIMAL METRIC-VALUE JUST ROUNDED ABOVE.  A DEBT OF 0.992
041480*    ROUNDS TO 0.99 AND WOULD COMPARE FALSE AGAINST THE .99
041490*    UPPER THRESHOLD IF THE ROUNDED FIGURE WERE TESTED, BUT THE
041495*    TRUE 0.992 HOURS IS OVER THE LINE AND MUST FLAG.
041500      IF HLTHRULE-SLEEP-DEBT < LOWER-THRESHOLD(WS-SLEEP-DEBT-SUB)
041600      OR HLTHRULE-SLEEP-DEBT > UPPER-THRESHOLD(WS-SLEEP-DEBT-SUB)
041700          SET METRIC-FLAGGED(WS-SLEEP-DEBT-SUB) TO TRUE
041800      ELSE
041900          SET METRIC-NOT-FLAGGED(WS-SLEEP-DEBT-SUB) TO TRUE
042000      END-IF.
042300  320-EXIT.
042400      EXIT.
042500  
042600*    WALKS THE NOW-COMPLETE METRIC TABLE (SLEEP DEBT INCLUDED)
042700*    AND BUILDS WS-GROUP-TABLE - ONE ROW PER CATEGORY THAT HAS
042800*    AT LEAST ONE FLAGGED METRIC, EACH ROW LISTING ITS FLAGGED
042900*    METRICS IN FIRST-FLAGGED ORDER.  730-WRITE-FLAGGED-BLOCK
043000*    ONLY EVER READS THIS TABLE, IT NEVER RE-SCANS THE METRIC
043100*    TABLE ITSELF (05/30/03 MM).
043200  400-CALL-GROUP-FLAGGED.
043300      SET FUNC-GROUP-FLAGGED TO TRUE.
043400      CALL "HLTHRULE" USING HLTHRULE-PARM-REC, WS-METRIC-TABLE,
043500          WS-SLEEP-TABLE, WS-GROUP-TABLE.
043600  400-EXIT.
043700      EXIT.
043800 
043900*    ONE WEIGHTED-AVERAGE SCORE FOR THE WHOLE METRIC TABLE,
044000*    0-100 - MUST RUN AFTER 320 SO THE SLEEP-DEBT ROW IS
044100*    INCLUDED IN THE AVERAGE LIKE ANY OTHER METRIC.
044200  500-CALL-HEALTH-SCORE.
044300      SET FUNC-CALC-HEALTH-SCORE TO TRUE.
044400      CALL "HLTHRULE" USING HLTHRULE-PARM-REC, WS-METRIC-TABLE,
044500          WS-SLEEP-TABLE, WS-GROUP-TABLE.
044600      MOVE HLTHRULE-HEALTH-SCORE TO OVERALL-HEALTH-SCORE.
044700  500-EXIT.
044800      EXIT.
044900  
045000  600-CATEGORY-TAG-LOOKUP.
045100*    GROUP-CATEGORY(GRP-IDX) IN, WS-CATEGORY-TAG OUT.
045200*    THE FOUR CATEGORIES COME STRAIGHT FROM THE METRICS FEED'S
045300*    OWN CATEGORY FIELD - "SLEEP" AND "ACTIVITY" MATCH THE
045400*    SLEEP-DEBT AND WEARABLE-ACTIVITY METRICS, "CARDIOVASCULAR"
045500*    COVERS HEART-RATE-STYLE READINGS, AND ANY CATEGORY THE
045600*    FEED SENDS THAT ISN'T ONE OF THE THREE NAMED ONES FALLS
045700*    INTO "[OTHER]" RATHER THAN BLOWING UP ON AN UNKNOWN VALUE.
045800      EVALUATE GROUP-CATEGORY(GRP-IDX)
045900          WHEN "Sleep"
046000              MOVE "[SLEEP]" TO WS-CATEGORY-TAG
046100          WHEN "Cardiovascular"
046200              MOVE "[CARDIO]" TO WS-CATEGORY-TAG
046300          WHEN "Activity"
046400              MOVE "[ACTIV]" TO WS-CATEGORY-TAG
046500          WHEN OTHER
046600              MOVE "[OTHER]" TO WS-CATEGORY-TAG
046700      END-EVALUATE.
046800  600-EXIT.
046900      EXIT.
047000  
047100  650-RTRIM-FIELD.
047200*    WS-RTRIM-FIELD IN, WS-RTRIM-LEN OUT - LENGTH OF THE FIELD
047300*    AFTER DROPPING TRAILING SPACES, MINIMUM 1.
047400*    METRIC NAMES COME OFF THE FEED LEFT-JUSTIFIED IN A 20-BYTE
047500*    FIELD, SO WE WALK BACK FROM BYTE 20 LOOKING FOR THE FIRST
047600*    NON-SPACE BYTE.  750-WRITE-ONE-DETAIL USES THE RESULTING
047700*    LENGTH AS A REFERENCE-MODIFICATION BOUND SO THE DETAIL LINE
047800*    DOESN'T CARRY A TAIL OF BLANKS BEFORE THE COLON.
047900      MOVE 20 TO WS-RTRIM-LEN.
048000      PERFORM 651-RTRIM-STEP THRU 651-EXIT
048100          UNTIL WS-RTRIM-LEN = 0
048200          OR WS-RTRIM-FIELD(WS-RTRIM-LEN:1) NOT = SPACE.
048300*    AN ALL-SPACE FIELD WOULD WALK WS-RTRIM-LEN DOWN TO ZERO,
048400*    WHICH IS NOT A LEGAL REFERENCE-MODIFICATION LENGTH - FORCE
048500*    IT BACK UP TO 1 SO 750 STILL MOVES A (BLANK) CHARACTER
048600*    RATHER THAN ABENDING ON A ZERO-LENGTH SUBSTRING.
048700      IF WS-RTRIM-LEN = 0
048800          MOVE 1 TO WS-RTRIM-LEN
048900      END-IF.
049000  650-EXIT.
049100      EXIT.
049200 
049300*    SPLIT OUT OF 650 SO THE COUNT-DOWN ITSELF IS A SEPARATE,
049400*    SEPARATELY TESTABLE PERFORM RANGE - SAME PATTERN HLTHMAIN
049500*    USES FOR ITS OWN RTRIM LOGIC.
049600  651-RTRIM-STEP.
049700      SUBTRACT 1 FROM WS-RTRIM-LEN.
049800  651-EXIT.
049900      EXIT.
050000 
050100*    EVERY REPORT LINE PASSES THROUGH HERE EXACTLY ONCE - MOVES
050200*    WS-CURRENT-LINE INTO THE NEXT SLOT OF REPORT-LINE-TEXT AND
050300*    RE-BLANKS THE WORK AREA SO THE NEXT BLOCK STARTS CLEAN.
050400*    REPORT-LINE-COUNT IS THE ONLY PLACE THIS PROGRAM TRACKS HOW
050500*    MANY LINES IT BUILT - HLTHMAIN'S 600-WRITE-REPORT-LINES
050600*    READS IT BACK TO KNOW WHEN TO STOP.
050700  695-APPEND-LINE.
050800      ADD 1 TO REPORT-LINE-COUNT.
050900      SET RPT-IDX TO REPORT-LINE-COUNT.
051000      MOVE WS-CURRENT-LINE TO REPORT-LINE-TEXT(RPT-IDX).
051100      MOVE SPACES TO WS-CURRENT-LINE.
051200  695-EXIT.
051300      EXIT.
051400 
051500*    USED FOR THE TWO DATE LINES THAT READ OUT IN FULL WORDS -
051600*    THE PERIOD AND REFERENCE RANGE LINES IN 720.  720-WRITE-
051700*    PERIOD-BLOCK ALREADY SPLIT WS-FMT-DATE INTO WS-FMT-DATE-MM/
051800*    DD/YYYY VIA REDEFINES BEFORE CALLING DOWN HERE.
051900  698-FORMAT-WORD-DATE.
052000*    WS-FMT-DATE IN (YYYYMMDD) - WS-FMT-DATE-TEXT OUT,
052100*    "MON DD, YYYY".
052200      STRING WS-MONTH-NAME(WS-FMT-DATE-MM) DELIMITED BY SIZE
052300             " "                           DELIMITED BY SIZE
052400             WS-FMT-DATE-DD                DELIMITED BY SIZE
052500             ", "                          DELIMITED BY SIZE
052600             WS-FMT-DATE-YYYY              DELIMITED BY SIZE
052700          INTO WS-FMT-DATE-TEXT.
052800  698-EXIT.
052900      EXIT.
053000 
053100*    USED FOR THE ONE SHORT-FORM DATE ON THE PATIENT LINE IN
053200*    710-WRITE-PATIENT-BLOCK - THE REPORT-DATE ITSELF DOESN'T
053300*    NEED THE LONG WORD-DATE TREATMENT.
053400  699-FORMAT-SLASH-DATE.
053500*    WS-FMT-DATE IN (YYYYMMDD) - WS-FMT-SLASH-TEXT OUT,
053600*    "DD/MM/YYYY".
053700      STRING WS-FMT-DATE-DD   DELIMITED BY SIZE
053800             "/"              DELIMITED BY SIZE
053900             WS-FMT-DATE-MM   DELIMITED BY SIZE
054000             "/"              DELIMITED BY SIZE
054100             WS-FMT-DATE-YYYY DELIMITED BY SIZE
054200          INTO WS-FMT-SLASH-TEXT.
054300  699-EXIT.
054400      EXIT.
054500 
054600*    BLOCK 1 OF THE SIX - SEE THE REPORT-SHAPE DIAGRAM IN THE
054700*    REMARKS.  FIXED TEXT ONLY, NO FIELDS FROM THE PARM RECORD,
054800*    SO THIS IS THE ONE WRITE-BLOCK PARAGRAPH WITH NO MOVE OF
054900*    ANY HLTHCALL-PARM FIELD.
055000  700-WRITE-BANNER-TOP.
055100*    MOVE ALL "=" TO A REFERENCE-MODIFIED SLICE, NOT THE WHOLE
055200*    80-BYTE WS-CURRENT-LINE - KEEPS THE RULE AT THE SAME 60-
055300*    CHARACTER WIDTH AS EVERY OTHER RULE LINE IN THE REPORT
055400*    RATHER THAN RUNNING IT OUT TO THE FULL PRINT-LINE WIDTH.
055500      MOVE ALL "=" TO WS-CURRENT-LINE(1:60).
055600      PERFORM 695-APPEND-LINE THRU 695-EXIT.
055700      MOVE "WEARABLE HEALTH SUMMARY REPORT" TO WS-CURRENT-LINE.
055800      PERFORM 695-APPEND-LINE THRU 695-EXIT.
055900      MOVE ALL "=" TO WS-CURRENT-LINE(1:60).
056000      PERFORM 695-APPEND-LINE THRU 695-EXIT.
056100*    ONE BLANK LINE BEFORE THE PATIENT BLOCK BEGINS.
056200      PERFORM 695-APPEND-LINE THRU 695-EXIT.
056300  700-EXIT.
056400      EXIT.
056500  
056600*    BLOCK 2 - PATIENT IDENTITY AND RUN DATE.  PATIENT-EMAIL IS
056700*    THE ONLY IDENTIFYING FIELD THIS SYSTEM PRINTS - THERE IS
056800*    NO PATIENT NAME OR MRN ON THIS PARM RECORD, SO THE EMAIL
056900*    ADDRESS DOUBLES AS THE REPORT'S "WHO IS THIS FOR" LINE.
057000  710-WRITE-PATIENT-BLOCK.
057100*    PATIENT-EMAIL IS DELIMITED BY SIZE, NOT BY SPACE - UNLIKE
057200*    THE ONE-WORD CATEGORY NAMES IN 740, AN E-MAIL ADDRESS CAN
057300*    BE SHORTER THAN ITS FIELD WIDTH WITH NO EMBEDDED BLANKS
057400*    EITHER, SO THE FULL FIELD INCLUDING ITS TRAILING PAD GOES
057500*    INTO THE LINE AS-IS; THE PAD JUST READS AS EXTRA WHITE
057600*    SPACE AFTER A SHORT ADDRESS.
057700      STRING "Patient email: " DELIMITED BY SIZE
057800             PATIENT-EMAIL     DELIMITED BY SIZE
057900          INTO WS-CURRENT-LINE.
058000      PERFORM 695-APPEND-LINE THRU 695-EXIT.
058100  
058200*    REPORT-DATE IS THE RUN DATE HLTHMAIN READ OFF THE PARM
058300*    CARD IN 200-READ-PARAMS, NOT TODAY'S SYSTEM DATE - A RE-
058400*    RUN OF A PRIOR DAY'S BATCH STILL SHOWS THAT DAY ON THE
058500*    REPORT, NOT THE DAY THE RE-RUN HAPPENED TO EXECUTE.
058600      MOVE REPORT-DATE TO WS-FMT-DATE.
058700      PERFORM 699-FORMAT-SLASH-DATE THRU 699-EXIT.
058800      STRING "Report date: " DELIMITED BY SIZE
058900             WS-FMT-SLASH-TEXT DELIMITED BY SIZE
059000          INTO WS-CURRENT-LINE.
059100      PERFORM 695-APPEND-LINE THRU 695-EXIT.
059200      PERFORM 695-APPEND-LINE THRU 695-EXIT.
059300  710-EXIT.
059400      EXIT.
059500  
059600*    BLOCK 3 - THE REPORTING PERIOD LINE ALWAYS PRINTS; THE
059700*    30-DAY REFERENCE RANGE LINE ONLY PRINTS WHEN THE CALLER
059800*    ACTUALLY SUPPLIED ONE - SEE WS-REFERENCE-PRESENT-SW BELOW,
059900*    SET BY HLTHMAIN'S 200-READ-PARAMS FROM THE RAW PARM BYTES.
060000  720-WRITE-PERIOD-BLOCK.
060100      MOVE WS-PERIOD-DAYS TO WS-DAYS-EDIT.
060200*    WS-FMT-DATE-TEXT IS ONE SHARED WORK FIELD - FORMATTING THE
060300*    END DATE WOULD OVERWRITE THE START DATE'S TEXT BEFORE THE
060400*    STRING BELOW COULD USE BOTH, SO EACH RESULT IS COPIED OUT
060500*    TO ITS OWN -A/-B HOLDING FIELD IMMEDIATELY AFTER 698 RETURNS.
060600      MOVE PERIOD-START TO WS-FMT-DATE.
060700      PERFORM 698-FORMAT-WORD-DATE THRU 698-EXIT.
060800      MOVE WS-FMT-DATE-TEXT TO WS-FMT-DATE-TEXT-A.
060900      MOVE PERIOD-END TO WS-FMT-DATE.
061000      PERFORM 698-FORMAT-WORD-DATE THRU 698-EXIT.
061100      MOVE WS-FMT-DATE-TEXT TO WS-FMT-DATE-TEXT-B.
061200      STRING WS-DAYS-EDIT       DELIMITED BY SIZE
061300             " Days values: "   DELIMITED BY SIZE
061400             WS-FMT-DATE-TEXT-A DELIMITED BY SIZE
061500             " - "              DELIMITED BY SIZE
061600             WS-FMT-DATE-TEXT-B DELIMITED BY SIZE
061700             " ("               DELIMITED BY SIZE
061800             WS-DAYS-EDIT       DELIMITED BY SIZE
061900             " days)"           DELIMITED BY SIZE
062000          INTO WS-CURRENT-LINE.
062100      PERFORM 695-APPEND-LINE THRU 695-EXIT.
062200  
062300*    REFERENCE-PRESENT IS THE 88-LEVEL OVER WS-REFERENCE-PRESENT-
062400*    SW - WHEN THE CALLER DIDN'T SEND A REFERENCE WINDOW THIS
062500*    WHOLE PARAGRAPH IS SKIPPED AND THE REPORT SIMPLY HAS NO
062600*    "30 DAYS REFERENCE RANGE" LINE AT ALL, NOT A BLANK ONE.
062700      IF REFERENCE-PRESENT
062800          MOVE WS-REFERENCE-DAYS TO WS-DAYS-EDIT
062900          MOVE REFERENCE-START TO WS-FMT-DATE
063000          PERFORM 698-FORMAT-WORD-DATE THRU 698-EXIT
063100          MOVE WS-FMT-DATE-TEXT TO WS-FMT-DATE-TEXT-A
063200          MOVE REFERENCE-END TO WS-FMT-DATE
063300          PERFORM 698-FORMAT-WORD-DATE THRU 698-EXIT
063400          MOVE WS-FMT-DATE-TEXT TO WS-FMT-DATE-TEXT-B
063500          STRING "30 Days Reference Range: " DELIMITED BY SIZE
063600                 WS-FMT-DATE-TEXT-A          DELIMITED BY SIZE
063700                 " - "                       DELIMITED BY SIZE
063800                 WS-FMT-DATE-TEXT-B          DELIMITED BY SIZE
063900                 " ("                        DELIMITED BY SIZE
064000                 WS-DAYS-EDIT                DELIMITED BY SIZE
064100                 " days)"                    DELIMITED BY SIZE
064200              INTO WS-CURRENT-LINE
064300          PERFORM 695-APPEND-LINE THRU 695-EXIT
064400      END-IF.
064500  
064600*    BLANK LINE, THEN A DASHED RULE, THEN ANOTHER BLANK LINE -
064700*    SEPARATES THE DATE BLOCK FROM THE FLAGGED-METRICS BLOCK
064800*    THAT FOLLOWS.  THE DASH RULE IS HALF THE 60-BYTE WIDTH THE
064900*    TOP BANNER'S "=" RULE USES, TO READ AS A LESSER DIVIDER.
065000      PERFORM 695-APPEND-LINE THRU 695-EXIT.
065100      MOVE ALL "-" TO WS-CURRENT-LINE(1:60).
065200      PERFORM 695-APPEND-LINE THRU 695-EXIT.
065300      PERFORM 695-APPEND-LINE THRU 695-EXIT.
065400  720-EXIT.
065500      EXIT.
065600  
065700*    BLOCK 4 - THE HEART OF THE REPORT.  DRIVES THE WS-GROUP-
065800*    TABLE THAT 400-CALL-GROUP-FLAGGED BUILT, ONE CATEGORY LINE
065900*    PLUS ITS DETAIL LINES PER ROW VIA 740/750 BELOW.  IF NO
066000*    METRIC WAS FLAGGED THE TABLE HAS ZERO ROWS AND THIS
066100*    PARAGRAPH PRINTS "TOTAL FLAGGED METRICS: 0" WITH NO
066200*    CATEGORY LINES UNDERNEATH IT.
066300*    SAME TWO-LINE HEADING PATTERN AS EVERY OTHER BLOCK IN THIS
066400*    REPORT - HEADING TEXT, THEN A BLANK LINE.
066500  730-WRITE-FLAGGED-BLOCK.
066600      MOVE "FLAGGED METRICS" TO WS-CURRENT-LINE.
066700      PERFORM 695-APPEND-LINE THRU 695-EXIT.
066800      PERFORM 695-APPEND-LINE THRU 695-EXIT.
066900  
067000*    TOTAL-FLAGGED-COUNT IS THE SAME FIGURE HLTHMAIN MOVES INTO
067100*    TOTAL-FLAGGED-METRIC-COUNT FOR THE VERIFICATION SUMMARY -
067200*    BOTH NUMBERS TRACE BACK TO THE ONE COUNT HLTHRULE FUNCTION
067300*    3 BUILDS, SO THE REPORT AND THE SUMMARY CAN NEVER DISAGREE.
067400      MOVE TOTAL-FLAGGED-COUNT TO WS-COUNT-EDIT.
067500      STRING "Total flagged metrics: " DELIMITED BY SIZE
067600             WS-COUNT-EDIT             DELIMITED BY SIZE
067700          INTO WS-CURRENT-LINE.
067800      PERFORM 695-APPEND-LINE THRU 695-EXIT.
067900      PERFORM 695-APPEND-LINE THRU 695-EXIT.
068000  
068100      PERFORM 740-WRITE-ONE-CATEGORY THRU 740-EXIT
068200          VARYING GRP-IDX FROM 1 BY 1
068300          UNTIL GRP-IDX > GROUP-COUNT.
068400  
068500      PERFORM 695-APPEND-LINE THRU 695-EXIT.
068600      MOVE ALL "-" TO WS-CURRENT-LINE(1:60).
068700      PERFORM 695-APPEND-LINE THRU 695-EXIT.
068800      PERFORM 695-APPEND-LINE THRU 695-EXIT.
068900  730-EXIT.
069000      EXIT.
069100  
069200*    ONE CATEGORY HEADER LINE ("[SLEEP] 2 Sleep") FOLLOWED BY
069300*    ITS DETAIL LINES - GRP-IDX IS THE GROUP SUBSCRIPT COMING
069400*    IN FROM 730'S VARYING, GMET-IDX IS THIS PARAGRAPH'S OWN
069500*    VARYING OVER THAT ONE GROUP'S FLAGGED-METRIC LIST.
069600  740-WRITE-ONE-CATEGORY.
069700      PERFORM 600-CATEGORY-TAG-LOOKUP THRU 600-EXIT.
069800      MOVE GROUP-FLAGGED-COUNT(GRP-IDX) TO WS-COUNT-EDIT.
069900*    GROUP-CATEGORY IS DELIMITED BY SPACE HERE, NOT BY SIZE -
070000*    THE FIELD IS A FIXED-WIDTH X(20) BUT THE CATEGORY NAMES
070100*    THEMSELVES ARE SHORT ONE-WORD STRINGS WITH NO EMBEDDED
070200*    BLANKS, SO DELIMITING ON THE FIRST SPACE DROPS THE
070300*    TRAILING PAD WITHOUT NEEDING THE RTRIM PARAGRAPH AT ALL.
070400      STRING WS-CATEGORY-TAG      DELIMITED BY SIZE
070500             " "                  DELIMITED BY SIZE
070600             WS-COUNT-EDIT        DELIMITED BY SIZE
070700             " "                  DELIMITED BY SIZE
070800             GROUP-CATEGORY(GRP-IDX) DELIMITED BY SPACE
070900          INTO WS-CURRENT-LINE.
071000      PERFORM 695-APPEND-LINE THRU 695-EXIT.
071100  
071200*    GMET-IDX IS THIS PARAGRAPH'S OWN VARYING - A FRESH SUBSCRIPT
071300*    FOR EACH CATEGORY'S METRIC LIST, UNRELATED TO MET-IDX (THE
071400*    FULL METRIC TABLE'S SUBSCRIPT) OR GRP-IDX (THE CATEGORY
071500*    TABLE'S SUBSCRIPT, STILL HELD FROM 730'S OUTER VARYING).
071600      PERFORM 750-WRITE-ONE-DETAIL THRU 750-EXIT
071700          VARYING GMET-IDX FROM 1 BY 1
071800          UNTIL GMET-IDX > GROUP-FLAGGED-COUNT(GRP-IDX).
071900  740-EXIT.
072000      EXIT.
072100  
072200*    ONE "  - METRIC: VALUE (RANGE: LOW - HIGH)" LINE PER
072300*    FLAGGED METRIC IN THIS CATEGORY.  WS-VALUE-EDIT/LOW-EDIT/
072400*    HIGH-EDIT ALL CARRY A SIGN-LEADING PICTURE SINCE SOME
072500*    METRICS (E.G. RESTING HEART RATE DELTA) CAN LEGITIMATELY
072600*    PRINT NEGATIVE.
072700  750-WRITE-ONE-DETAIL.
072800      MOVE GROUP-METRIC-NAME(GRP-IDX GMET-IDX) TO WS-RTRIM-FIELD.
072900      PERFORM 650-RTRIM-FIELD THRU 650-EXIT.
073000*    VALUE/LOW/HIGH ALL COME OUT OF WS-GROUP-TABLE, NOT THE
073100*    MAIN METRIC TABLE - 400-CALL-GROUP-FLAGGED ALREADY COPIED
073200*    THESE THREE FIELDS OVER WHEN IT BUILT THE GROUP ROW, SO
073300*    750 NEVER HAS TO SUBSCRIPT BACK INTO WS-METRIC-TABLE.
073400      MOVE GROUP-METRIC-VALUE(GRP-IDX GMET-IDX) TO WS-VALUE-WORK.
073500      MOVE GROUP-METRIC-LOW(GRP-IDX GMET-IDX) TO WS-LOW-WORK.
073600      MOVE GROUP-METRIC-HIGH(GRP-IDX GMET-IDX) TO WS-HIGH-WORK.
073700*    NUMERIC EDIT IS A SEPARATE MOVE, NOT FOLDED INTO THE MOVES
073800*    ABOVE - THE WORK FIELDS ARE PLAIN S9(5)V99, THEY ONLY PICK
073900*    UP THE SIGN AND SPACING SYMBOLS WHEN MOVED INTO THE
074000*    -(5)9.99 EDIT PICTURE.
074100      MOVE WS-VALUE-WORK TO WS-VALUE-EDIT.
074200      MOVE WS-LOW-WORK   TO WS-LOW-EDIT.
074300      MOVE WS-HIGH-WORK  TO WS-HIGH-EDIT.
074400*    "  - " INDENTS THE DETAIL LINE TWO SPACES UNDER ITS
074500*    CATEGORY HEADING, THE SAME INDENT PATLIST USES FOR A
074600*    SUB-DETAIL LINE UNDER A CONTROL-BREAK HEADING.
074700      STRING "  - "                          DELIMITED BY SIZE
074800             WS-RTRIM-FIELD(1:WS-RTRIM-LEN)  DELIMITED BY SIZE
074900             ": "                            DELIMITED BY SIZE
075000             WS-VALUE-EDIT                   DELIMITED BY SIZE
075100             " (Range: "                     DELIMITED BY SIZE
075200             WS-LOW-EDIT                     DELIMITED BY SIZE
075300             " - "                           DELIMITED BY SIZE
075400             WS-HIGH-EDIT                    DELIMITED BY SIZE
075500             ")"                             DELIMITED BY SIZE
075600          INTO WS-CURRENT-LINE.
075700      PERFORM 695-APPEND-LINE THRU 695-EXIT.
075800  750-EXIT.
075900      EXIT.
076000  
076100*    BLOCK 5 - SLEEP DEBT ALWAYS GETS ITS OWN BLOCK EVEN THOUGH
076200*    IT ALSO LIVES AS A ROW IN THE METRIC TABLE (SEE 320 IN
076300*    HLTHRPT'S BUILD LOGIC) - THIS IS THE ONE NUMBER THE
076400*    PHYSICIANS' OFFICE ASKED TO SEE CALLED OUT SEPARATELY
076500*    EVEN WHEN IT ISN'T FLAGGED.
076600  760-WRITE-DEBT-BLOCK.
076700      MOVE "SLEEP DEBT" TO WS-CURRENT-LINE.
076800      PERFORM 695-APPEND-LINE THRU 695-EXIT.
076900      PERFORM 695-APPEND-LINE THRU 695-EXIT.
077000 
077100*    02/18/11 MM - ROUNDED, NOT MOVED - SEE CHANGE LOG.  THIS
077200*    IS THE ONE PLACE IN THE REPORT WHERE A DISPLAY VALUE IS
077300*    BUILT STRAIGHT FROM PERIOD-SLEEP-DEBT RATHER THAN FROM
077400*    THE METRIC TABLE, SO IT NEEDS ITS OWN ROUNDING STEP.
077500      COMPUTE WS-VALUE-WORK ROUNDED = PERIOD-SLEEP-DEBT.
077600      MOVE WS-VALUE-WORK TO WS-VALUE-EDIT.
077700      STRING "Total sleep debt: " DELIMITED BY SIZE
077800             WS-VALUE-EDIT        DELIMITED BY SIZE
077900             " hours"             DELIMITED BY SIZE
078000          INTO WS-CURRENT-LINE.
078100      PERFORM 695-APPEND-LINE THRU 695-EXIT.
078200  
078300*    TARGET-SLEEP-HOURS WAS SET TO THE 8.00-HOUR LITERAL BY
078400*    300-BUILD-SLEEP-DEBT-METRIC EARLIER IN THIS RUN - PRINTED
078500*    HERE JUST SO THE READER SEES WHAT "TOTAL SLEEP DEBT" WAS
078600*    MEASURED AGAINST, NOT RECOMPUTED.
078700      MOVE TARGET-SLEEP-HOURS TO WS-VALUE-WORK.
078800      MOVE WS-VALUE-WORK TO WS-VALUE-EDIT.
078900      STRING "Target sleep: " DELIMITED BY SIZE
079000             WS-VALUE-EDIT    DELIMITED BY SIZE
079100             " hours/night"   DELIMITED BY SIZE
079200          INTO WS-CURRENT-LINE.
079300      PERFORM 695-APPEND-LINE THRU 695-EXIT.
079400  
079500*    THIS TEST READS PERIOD-SLEEP-DEBT DIRECTLY, NOT THE
079600*    ROUNDED-TO-TWO-DECIMAL COPY THAT GOES INTO THE METRIC
079700*    TABLE - SAME FULL 3-DECIMAL FIGURE CHG-REQ 4641 NOW HAS
079800*    320-MERGE-SLEEP-DEBT-METRIC COMPARE AGAINST TO SET THE
079900*    FLAG, SO THIS STATUS LINE AND THE FLAGGED-METRICS BLOCK
080000*    (730)/HEALTH-SCORE AVERAGE CAN NO LONGER DISAGREE.
080100      IF PERIOD-SLEEP-DEBT > .99
080200          MOVE "Status: FLAGGED" TO WS-CURRENT-LINE
080300      ELSE
080400          MOVE "Status: Normal" TO WS-CURRENT-LINE
080500      END-IF.
080600      PERFORM 695-APPEND-LINE THRU 695-EXIT.
080700      PERFORM 695-APPEND-LINE THRU 695-EXIT.
080800  760-EXIT.
080900      EXIT.
081000  
081100*    BLOCK 6, THE LAST ONE - THE SINGLE OVERALL-HEALTH-SCORE
081200*    NUMBER THAT 500-CALL-HEALTH-SCORE COMPUTED, PLUS THE
081300*    CLOSING RULE LINE.  WS-SCORE-1DP-WORK/EDIT ROUND THE SCORE
081400*    TO ONE DECIMAL FOR DISPLAY ONLY - THE UNDERLYING SCORE
081500*    KEPT IN OVERALL-HEALTH-SCORE STAYS AT ITS FULL TWO-DECIMAL
081600*    PRECISION FOR ANY DOWNSTREAM USE.
081700  770-WRITE-SCORE-BLOCK.
081800      MOVE ALL "-" TO WS-CURRENT-LINE(1:60).
081900      PERFORM 695-APPEND-LINE THRU 695-EXIT.
082000  
082100      COMPUTE WS-SCORE-1DP-WORK ROUNDED = OVERALL-HEALTH-SCORE.
082200      MOVE WS-SCORE-1DP-WORK TO WS-SCORE-1DP-EDIT.
082300      STRING "Overall Health Score: " DELIMITED BY SIZE
082400             WS-SCORE-1DP-EDIT        DELIMITED BY SIZE
082500             "/100"                  DELIMITED BY SIZE
082600          INTO WS-CURRENT-LINE.
082700      PERFORM 695-APPEND-LINE THRU 695-EXIT.
082800  
082900*    CLOSING "====" RULE, SAME WIDTH AS THE OPENING BANNER IN
083000*    700 - THE REPORT IS BOOK-ENDED TOP AND BOTTOM BY THE SAME
083100*    MARK SO A READER SCANNING A STACK OF PRINTOUT CAN SEE AT A
083200*    GLANCE WHERE ONE PATIENT'S REPORT ENDS AND THE NEXT BEGINS.
083300      MOVE ALL "=" TO WS-CURRENT-LINE(1:60).
083400      PERFORM 695-APPEND-LINE THRU 695-EXIT.
083500  770-EXIT.
083600      EXIT.

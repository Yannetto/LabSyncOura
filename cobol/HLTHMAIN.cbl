000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID.  HLTHMAIN.
000300  AUTHOR. JON SAYLES.
000400  INSTALLATION. COBOL DEV CENTER.
000500  DATE-WRITTEN. 04/02/91.
000600  DATE-COMPILED. 04/02/91.
000700  SECURITY. NON-CONFIDENTIAL.
000800 
000900****************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE WEARABLE HEALTH SUMMARY BATCH
001300*          DRIVER FOR THE WELLNESS CLINIC.  IT RUNS ONCE PER
001400*          PATIENT PER REQUEST - THE PARAMETER FILE CARRIES A
001500*          SINGLE RECORD NAMING THE PATIENT, THE REPORTING
001600*          PERIOD AND AN OPTIONAL 30-DAY REFERENCE PERIOD.
001700*
001800*          IT LOADS THE NIGHTLY SLEEP HISTORY AND THE HEALTH
001900*          METRIC READINGS INTO TABLES, FLAGS EACH METRIC AS IT
002000*          IS LOADED (CALLS HLTHRULE), CALLS HLTHRPT TO BUILD
002100*          THE TEXT REPORT, WRITES THE REPORT, AND APPENDS A
002200*          VERIFICATION SUMMARY TO THE SAME OUTPUT FILE.
002300*
002400*          THIS IS A ONE-SHOT BATCH JOB, NOT A CYCLE PROGRAM -
002500*          THERE IS NO CHECKPOINT/RESTART LOGIC BECAUSE A RERUN
002600*          COSTS NOTHING MORE THAN RE-SUBMITTING THE SAME THREE
002700*          INPUT FILES.  IF THE PARAMETER FILE IS EMPTY THE JOB
002800*          ABENDS RATHER THAN WRITE A BLANK REPORT - SEE THE
002900*          ABEND ROUTINE AT THE BOTTOM OF THE PROCEDURE DIVISION.
003000*
003100*          HLTHMAIN OWNS ALL FOUR SELECT/FD ENTRIES AND DOES
003200*          ALL THE PHYSICAL I/O FOR THE JOB - HLTHRPT AND
003300*          HLTHRULE, BOTH CALLED SUBPROGRAMS, TOUCH NO FILES
003400*          OF THEIR OWN, THEY ONLY WORK AGAINST THE TABLES
003500*          PASSED ON THE CALL STATEMENT.  THIS KEEPS THE FILE
003600*          STATUS CHECKING AND THE ABEND DUMP IN ONE PLACE.
003700*
003800*          THE HEALTH SCORE ITSELF IS A WEIGHTED AVERAGE OF
003900*          EVERY METRIC'S NORMAL-RANGE POSITION, COMPUTED BY
004000*          HLTHRULE FUNCTION 2 AND HANDED BACK THROUGH
004100*          WS-SCORE-BLOCK - HLTHMAIN NEVER COMPUTES IT, ONLY
004200*          PRINTS IT.  SAME FOR THE SLEEP-DEBT FIGURE: HLTHRPT
004300*          COMPUTES IT FROM THE SLEEP TABLE AND THE PATIENT'S
004400*          TARGET HOURS, HLTHMAIN ONLY FORMATS AND WRITES IT.
004500*
004600              INPUT FILE              -   UT-S-PARAMS
004700              INPUT FILE              -   UT-S-METRICS
004800              INPUT FILE              -   UT-S-SLEEP
004900              OUTPUT FILE PRODUCED    -   UT-S-REPORT
005000              DUMP FILE               -   SYSOUT
005100*
005200****************************************************************
005300*    CHANGE LOG
005400*    ----------
005500*    04/02/91  JS   ORIGINAL DRIVER - METRICS AND SCORE ONLY,
005600*                   NO SLEEP-DEBT, NO REFERENCE PERIOD
005700*    11/14/93  TGD  ADDED THE SLEEP FILE AND THE SLEEP-DEBT
005800*                   METRIC (SEE HLTHRPT)
005900*    02/09/98  AK   ADDED THE REFERENCE-PERIOD PARAMETER FIELDS
006000*    07/23/99  JS   Y2K - ACCEPT WS-RUN-DATE FROM DATE STILL
006100*                   RETURNS A 2-DIGIT YEAR - HARMLESS HERE, IT
006200*                   ONLY APPEARS IN THE BANNER DISPLAY, NEVER IN
006300*                   A STORED OR COMPARED DATE FIELD
006400*    05/30/03  MM   VERIFICATION SUMMARY BREAKDOWN NOW READS
006500*                   WS-GROUP-TABLE (BUILT BY HLTHRULE FUNCTION
006600*                   3 VIA HLTHRPT) INSTEAD OF RE-SCANNING THE
006700*                   METRIC TABLE ITSELF
006800*    09/11/07  TGD  CHG-REQ 4471 - WIDENED METRIC/SLEEP TABLE
006900*                   CAPACITY, SEE HLTHMET/HLTHSLP COPYBOOKS
007000*    02/18/11  MM   CHG-REQ 4603 - SLEEP DEBT LINE WAS MOVING
007100*                   THE 3-DECIMAL DEBT STRAIGHT INTO A 2-
007200*                   DECIMAL EDIT FIELD, TRUNCATING THE THIRD
007300*                   DECIMAL INSTEAD OF ROUNDING IT - NOW
007400*                   COMPUTE ... ROUNDED LIKE THE SCORE LINE -
007500*                   ALSO PULLED WS-RTRIM-LEN OUT TO ITS OWN
007600*                   77-LEVEL, IT WAS NEVER PART OF A RECORD
007700*    03/04/11  MM   CHG-REQ 4619 - DROPPED THE UPSI-0 "TRACE
007800*                   SWITCH" FROM SPECIAL-NAMES, AN IDEA THAT
007900*                   NEVER CAUGHT ON ANYWHERE ELSE IN THE SHOP -
008000*                   THE ENTRY/PERIOD DISPLAY LINES NOW FIRE
008100*                   EVERY RUN LIKE PATLIST'S ALWAYS DID, AND
008200*                   C01 IS NEXT-PAGE TAKES THE UPSI-0 MNEMONIC'S
008300*                   PLACE SO THE REPORT STARTS ON ITS OWN PAGE
008400****************************************************************
008500 
008600*    NO DECIMAL-POINT IS COMMA CLAUSE - THIS SHOP HAS NEVER RUN
008700*    A EUROPEAN SITE AND ISN'T ABOUT TO START WITH THIS JOB.
008800  ENVIRONMENT DIVISION.
008900  CONFIGURATION SECTION.
009000  SOURCE-COMPUTER. IBM-390.
009100  OBJECT-COMPUTER. IBM-390.
009200*    C01 NAMES THE REPORT FILE'S CARRIAGE-CHANNEL-1 PUNCH SO
009300*    610-WRITE-ONE-LINE CAN THROW THE FIRST LINE OF THE REPORT
009400*    TO THE TOP OF A FRESH PAGE, SAME AS PATLIST'S PAGE HEADER.
009500  SPECIAL-NAMES.
009600      C01 IS NEXT-PAGE.
009700 
009800*    FOUR FILES, FOUR LOGICAL NAMES - SAME UT-S-XXXXX CONVENTION
009900*    THE REST OF THE SHOP USES FOR UNCATALOGED SEQUENTIAL WORK.
010000  INPUT-OUTPUT SECTION.
010100  FILE-CONTROL.
010200*    SYSOUT IS THE HOUSE ABEND DUMP FILE - NOT A BUSINESS FILE.
010300      SELECT SYSOUT
010400      ASSIGN TO UT-S-SYSOUT
010500        ORGANIZATION IS SEQUENTIAL.
010600 
010700*    ONE PARAMETER RECORD DRIVES THE WHOLE RUN.
010800      SELECT PARAMS
010900      ASSIGN TO UT-S-PARAMS
011000        ACCESS MODE IS SEQUENTIAL
011100        FILE STATUS IS OFCODE.
011200 
011300*    ONE RECORD PER HEALTH METRIC READING FOR THE PATIENT.
011400      SELECT METRICS
011500      ASSIGN TO UT-S-METRICS
011600        ACCESS MODE IS SEQUENTIAL
011700        FILE STATUS IS OFCODE.
011800 
011900*    ONE RECORD PER NIGHT OF SLEEP FOR THE PATIENT.
012000      SELECT SLEEP
012100      ASSIGN TO UT-S-SLEEP
012200        ACCESS MODE IS SEQUENTIAL
012300        FILE STATUS IS OFCODE.
012400 
012500*    THE PRINTED REPORT AND THE VERIFICATION SUMMARY BOTH GO
012600*    OUT THIS ONE FILE, ONE AFTER THE OTHER, IN A SINGLE RUN.
012700      SELECT REPORT
012800      ASSIGN TO UT-S-REPORT
012900        ACCESS MODE IS SEQUENTIAL
013000        FILE STATUS IS OFCODE.
013100 
013200  DATA DIVISION.
013300  FILE SECTION.
013400*    ----------------------------------------------------------
013500*    FOUR FD ENTRIES, ONE PER SELECT ABOVE, EACH WITH ITS OWN
013600*    FIXED RECORD LENGTH.  NONE OF THESE FD RECORDS IS USED
013700*    DIRECTLY BY THE PROCEDURE DIVISION - EVERY READ GOES
013800*    "INTO" A WORKING-STORAGE RECORD FROM ONE OF THE SIX
013900*    COPYBOOKS BELOW, AND EVERY WRITE GOES "FROM" A WORKING-
014000*    STORAGE LINE.  THE FD RECORD ITSELF IS JUST THE BUFFER.
014100*    ----------------------------------------------------------
014200*    RECORD LENGTH 130 MATCHES THE HOUSE ABEND-DUMP LAYOUT -
014300*    SEE ABENDREC FOR WHAT ACTUALLY GOES IN IT.
014400  FD  SYSOUT
014500      RECORDING MODE IS F
014600      LABEL RECORDS ARE STANDARD
014700      RECORD CONTAINS 130 CHARACTERS
014800      BLOCK CONTAINS 0 RECORDS
014900      DATA RECORD IS SYSOUT-REC.
015000  01  SYSOUT-REC                      PIC X(130).
015100 
015200*    ONE RECORD PER RUN - PATIENT, REPORTING PERIOD AND THE
015300*    OPTIONAL 30-DAY REFERENCE PERIOD.  RECORD SHAPE IS CARRIED
015400*    IN HLTHPRM, COPIED FARTHER DOWN INTO WORKING-STORAGE.
015500  FD  PARAMS
015600      RECORDING MODE IS F
015700      LABEL RECORDS ARE STANDARD
015800      RECORD CONTAINS 120 CHARACTERS
015900      BLOCK CONTAINS 0 RECORDS
016000      DATA RECORD IS PARAMS-REC-DATA.
016100  01  PARAMS-REC-DATA                 PIC X(120).
016200 
016300*    ONE RECORD PER HEALTH METRIC READING.  RECORD SHAPE IS
016400*    CARRIED IN HLTHMET.
016500  FD  METRICS
016600      RECORDING MODE IS F
016700      LABEL RECORDS ARE STANDARD
016800      RECORD CONTAINS 70 CHARACTERS
016900      BLOCK CONTAINS 0 RECORDS
017000      DATA RECORD IS METRICS-REC-DATA.
017100  01  METRICS-REC-DATA                PIC X(70).
017200 
017300*    ONE RECORD PER NIGHT OF SLEEP.  RECORD SHAPE IS CARRIED
017400*    IN HLTHSLP.
017500  FD  SLEEP
017600      RECORDING MODE IS F
017700      LABEL RECORDS ARE STANDARD
017800      RECORD CONTAINS 30 CHARACTERS
017900      BLOCK CONTAINS 0 RECORDS
018000      DATA RECORD IS SLEEP-REC-DATA.
018100  01  SLEEP-REC-DATA                  PIC X(30).
018200 
018300*    THE FORMATTED TEXT REPORT, FOLLOWED BY THE VERIFICATION
018400*    SUMMARY - BOTH WRITTEN TO THE SAME 80-BYTE OUTPUT FILE.
018500*    80 BYTES MATCHES THE OLD LINE-PRINTER CARRIAGE WIDTH THIS
018600*    SHOP HAS USED SINCE PATLIST, EVEN THOUGH THE REPORT NOW
018700*    GOES TO A SEQUENTIAL DATA SET INSTEAD OF AN ACTUAL PRINTER.
018800  FD  REPORT
018900      RECORDING MODE IS F
019000      LABEL RECORDS ARE STANDARD
019100      RECORD CONTAINS 80 CHARACTERS
019200      BLOCK CONTAINS 0 RECORDS
019300      DATA RECORD IS REPORT-REC.
019400  01  REPORT-REC                      PIC X(80).
019500 
019600  WORKING-STORAGE SECTION.
019700*    ----------------------------------------------------------
019800*    WORKING-STORAGE IS LAID OUT TOP TO BOTTOM IN THE ORDER THE
019900*    PROCEDURE DIVISION USES IT: FILE-STATUS AND RUN-DATE WORK
020000*    FIRST, THEN THE REPORT-LINE EDIT FIELDS, THEN THE RUN
020100*    COUNTERS AND SWITCHES, THEN THE SIX SHARED COPYBOOKS.
020200*    NOTHING HERE IS REDEFINED ACROSS UNRELATED PURPOSES - EACH
020300*    GROUP BELOW SERVICES EXACTLY ONE JOB OF WORK.
020400*    ----------------------------------------------------------
020500*    STANDARD TWO-BYTE FILE-STATUS WORK FIELD, SHARED BY ALL
020600*    FOUR SELECT ENTRIES ABOVE - NONE OF THEM NEEDS ITS OWN.
020700  01  OFCODE                          PIC X(02) VALUE "00".
020800 
020900*    TODAY'S DATE, FOR THE BANNER DISPLAY ONLY - NEVER STORED
021000*    ON THE REPORT AND NEVER COMPARED AGAINST ANYTHING.  THE
021100*    REDEFINES BELOW SPLITS IT INTO YY/MM/DD PURELY SO THE
021200*    DISPLAY LINE CAN SLASH-SEPARATE THEM.
021300  01  WS-RUN-DATE                     PIC 9(6).
021400  01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
021500      05  WS-RUN-DATE-YY               PIC 9(2).
021600      05  WS-RUN-DATE-MM               PIC 9(2).
021700      05  WS-RUN-DATE-DD               PIC 9(2).
021800 
021900*    EDIT FIELDS ARE SEPARATE ITEMS, NOT REDEFINES OF THE WORK
022000*    FIELDS - THE EDIT SYMBOLS ARE ONLY INSERTED BY AN EXPLICIT
022100*    MOVE, NEVER BY OVERLAYING THE SAME STORAGE.  ONE SHARED
022200*    PAIR SERVICES EVERY AMOUNT LINE IN 700-WRITE-VERIFY-SUMMARY
022300*    AND 720-WRITE-ONE-VERIFY-METRIC - THEY ARE WORK FIELDS, NOT
022400*    PERMANENT HOMES FOR ANY ONE METRIC.  THE LEADING "-" IN THE
022500*    EDIT PICTURE PRINTS A MINUS SIGN ONLY WHEN THE VALUE IS
022600*    NEGATIVE - A SLEEP-DEBT OF ZERO OR A HEALTHY SURPLUS PRINT
022700*    WITH NO SIGN AT ALL.
022800  01  WS-AMT-WORK                     PIC S9(7)V99.
022900  01  WS-AMT-EDIT                     PIC -(7)9.99.
023000 
023100*    SAME IDEA, FOR THE HEALTH SCORE LINE ONLY - IT PRINTS WITH
023200*    A NARROWER PICTURE THAN THE DOLLAR-STYLE AMOUNT FIELDS DO.
023300  01  WS-SCORE-2DP-WORK                PIC S9(3)V99.
023400  01  WS-SCORE-2DP-EDIT                PIC -(3)9.99.
023500 
023600*    REPORTING-PERIOD DATES, BROKEN OUT FOR THE ENTRY TRACE.
023700*    PERIOD-START/PERIOD-END THEMSELVES ARE CARRIED AS 8-DIGIT
023800*    YYYYMMDD IN HLTHPRM - THESE TWO REDEFINES EXIST ONLY SO
023900*    200-READ-PARAMS CAN DASH-SEPARATE THE PIECES ON THE
024000*    DISPLAY LINE, THE SAME JOB WS-RUN-DATE-PARTS DOES ABOVE.
024100  01  WS-PSTART-DATE                   PIC 9(8).
024200  01  WS-PSTART-DATE-PARTS REDEFINES WS-PSTART-DATE.
024300      05  WS-PSTART-YYYY                PIC 9(4).
024400      05  WS-PSTART-MM                  PIC 9(2).
024500      05  WS-PSTART-DD                  PIC 9(2).
024600  01  WS-PEND-DATE                     PIC 9(8).
024700  01  WS-PEND-DATE-PARTS REDEFINES WS-PEND-DATE.
024800      05  WS-PEND-YYYY                  PIC 9(4).
024900      05  WS-PEND-MM                    PIC 9(2).
025000      05  WS-PEND-DD                    PIC 9(2).
025100 
025200*    COUNT EDIT FIELD - SHARED BY EVERY "TOTAL XXX:" LINE IN THE
025300*    VERIFICATION SUMMARY, SAME AS THE AMOUNT FIELDS ABOVE.
025400*    ZZ9 SUPPRESSES LEADING ZEROS UP TO 2 DIGITS BUT ALWAYS
025500*    SHOWS THE UNITS DIGIT - A COUNT OF ZERO PRINTS AS "0", NOT
025600*    BLANK, SO A "TOTAL FLAGGED: 0" LINE STILL READS CLEANLY.
025700  01  WS-COUNT-EDIT                    PIC ZZ9.
025800*    BUILD-THEN-WRITE WORK AREA - EVERY LINE OF THE VERIFICATION
025900*    SUMMARY IS STRING'D IN HERE BEFORE IT GOES TO REPORT-REC.
026000  01  WS-CURRENT-LINE                  PIC X(80).
026100 
026200*    RUN-LEVEL COUNTS, ALL COMP FOR SPEED - NONE OF THESE EVER
026300*    APPEARS ON THE PRINTED REPORT, THEY ONLY FEED THE END-OF-
026400*    JOB DISPLAY LINES IN 999-CLEANUP.  SLEEP-COUNT AND
026500*    METRIC-COUNT, BY CONTRAST, LIVE IN HLTHSLP/HLTHMET SINCE
026600*    THEY DOUBLE AS THE TABLES' CURRENT OCCURS COUNT - THEY ARE
026700*    NOT DUPLICATED HERE.
026800  01  COUNTERS-IDXS-AND-ACCUMULATORS.
026900      05  SLEEP-RECORDS-READ           PIC 9(7) COMP.
027000      05  METRIC-RECORDS-READ          PIC 9(7) COMP.
027100      05  REPORT-LINES-WRITTEN         PIC 9(7) COMP.
027200      05  FILLER                       PIC X(02).
027300 
027400*    650-RTRIM-FIELD'S IN/OUT PAIR - THE FIELD ITSELF STAYS AN
027500*    01 SINCE IT'S A 20-BYTE WORK AREA, NOT A SINGLE SCALAR, BUT
027600*    THE LENGTH COUNTER IS ITS OWN STANDALONE 77-LEVEL THE SAME
027700*    WAY PATSRCH KEEPS ITS SORT SWITCHES OUTSIDE ANY GROUP.
027800  01  WS-RTRIM-FIELD                   PIC X(20).
027900  77  WS-RTRIM-LEN                     PIC 9(2) COMP.
028000 
028100*    END-OF-FILE SWITCHES FOR THE TWO LOAD LOOPS BELOW.  EACH
028200*    STARTS "Y" (MORE RECORDS EXPECTED) AND FLIPS TO "N" THE
028300*    MOMENT ITS READ HITS AT END - THE 88-LEVEL IS WHAT THE
028400*    PERFORM ... UNTIL TESTS, THE PARENT FIELD IS NEVER TESTED
028500*    DIRECTLY.
028600  01  FLAGS-AND-SWITCHES.
028700      05  MORE-SLEEP-SW                PIC X(01) VALUE "Y".
028800          88  NO-MORE-SLEEP                VALUE "N".
028900      05  MORE-METRIC-SW                PIC X(01) VALUE "Y".
029000          88  NO-MORE-METRIC                VALUE "N".
029100      05  FILLER                       PIC X(02).
029200 
029300*    SIX COPYBOOKS, EACH OWNING ONE PIECE OF THE JOB:
029400*      HLTHPRM   - THE ONE PARAMETER RECORD (PATIENT, PERIOD,
029500*                  REFERENCE PERIOD), PLUS WS-PARAM-REC, THE
029600*                  WORKING COPY CALLED INTO HLTHRPT.
029700*      HLTHMET   - WS-METRIC-TABLE, ONE ROW PER HEALTH METRIC,
029800*                  WITH ITS 88-LEVEL FLAG SWITCH.
029900*      HLTHSLP   - WS-SLEEP-TABLE, ONE ROW PER NIGHT OF SLEEP.
030000*      HLTHGRP   - THE GROUPING/SCORE/REPORT-LINE WORK AREAS
030100*                  (WS-GROUP-TABLE, WS-SCORE-BLOCK,
030200*                  WS-REPORT-LINE-TABLE) SHARED BETWEEN
030300*                  HLTHMAIN, HLTHRPT AND HLTHRULE.
030400*      HLTHCALL  - THE HLTHRULE CALL INTERFACE, INCLUDING THE
030500*                  FOUR FUNCTION SWITCHES AND PARA-NAME.
030600*      ABENDREC  - THE HOUSE ABEND DUMP LAYOUT WRITTEN TO
030700*                  SYSOUT WHEN 1000-ABEND-RTN FIRES.
030800*    ALL SIX ARE SHARED WITH HLTHRPT AND HLTHRULE AS WELL - ANY
030900*    CHANGE TO ONE OF THESE COPYBOOKS TOUCHES ALL THREE
031000*    PROGRAMS AND ALL THREE MUST BE RECOMPILED TOGETHER.
031100  COPY HLTHPRM.
031200  COPY HLTHMET.
031300  COPY HLTHSLP.
031400  COPY HLTHGRP.
031500  COPY HLTHCALL.
031600  COPY ABENDREC.
031700 
031800*    MAINLINE - ONE PERFORM PER JOB STEP, IN ORDER, NO SKIPPING.
031900*    EACH STEP MARKS ITS OWN PARA-NAME BEFORE IT DOES ANYTHING
032000*    SO THE ABEND DUMP ALWAYS NAMES THE RIGHT PARAGRAPH.
032100*
032200*    THE SEVEN STEPS, IN THE ORDER THEY HAVE TO RUN IN:
032300*      1.  OPEN THE FILES AND PRINT THE BANNER
032400*      2.  READ THE ONE PARAMETER RECORD
032500*      3.  LOAD THE SLEEP HISTORY TABLE
032600*      4.  LOAD THE METRIC TABLE, FLAGGING AS EACH ROW GOES IN
032700*      5.  CALL HLTHRPT TO BUILD THE REPORT AND SCORE METRIC
032800*      6.  WRITE THE REPORT HLTHRPT BUILT
032900*      7.  APPEND THE VERIFICATION SUMMARY AND CLOSE UP
033000*    STEP 4 DOES ITS OWN FLAGGING INLINE (420-CALL-FLAG-METRIC)
033100*    RATHER THAN WAITING FOR A SEPARATE PASS - SEE THAT
033200*    PARAGRAPH'S BANNER FOR WHY.
033300  PROCEDURE DIVISION.
033400      PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
033500      PERFORM 200-READ-PARAMS THRU 200-EXIT.
033600      PERFORM 300-LOAD-SLEEP-TABLE THRU 300-EXIT.
033700      PERFORM 400-LOAD-METRIC-TABLE THRU 400-EXIT.
033800      PERFORM 500-CALL-REPORT-GENERATOR THRU 500-EXIT.
033900      PERFORM 600-WRITE-REPORT-LINES THRU 600-EXIT.
034000      PERFORM 700-WRITE-VERIFY-SUMMARY THRU 700-EXIT.
034100      PERFORM 999-CLEANUP THRU 999-EXIT.
034200*    RETURN-CODE STAYS ZERO ON THE NORMAL PATH - ANY NONZERO
034300*    CODE THE SCHEDULER SEES FOR THIS STEP CAME OUT OF THE
034400*    ABEND PATH'S DIVIDE-BY-ZERO, NEVER FROM HERE.
034500      MOVE +0 TO RETURN-CODE.
034600      GOBACK.
034700 
034800*    JOB-OPEN HOUSEKEEPING - BANNER, RUN DATE, ZERO THE COUNTERS
034900*    AND OPEN THE FILES.  NOTHING BUSINESS-RELATED HAPPENS HERE.
035000  000-HOUSEKEEPING.
035100*    PARA-NAME IS PART OF ABENDREC - IT TRAVELS WITH THE DUMP
035200*    RECORD SO WHOEVER READS THE SYSOUT KNOWS WHICH PARAGRAPH
035300*    WAS RUNNING WHEN 1000-ABEND-RTN GOT CONTROL.  EVERY
035400*    PARAGRAPH BELOW SETS IT AS ITS FIRST STATEMENT.
035500      MOVE "000-HOUSEKEEPING" TO PARA-NAME.
035600      DISPLAY "******** BEGIN JOB HLTHMAIN ********".
035700*    ACCEPT ... FROM DATE RETURNS A 2-DIGIT YEAR (SEE THE
035800*    07/23/99 Y2K NOTE IN THE CHANGE LOG) - FINE HERE SINCE
035900*    THE VALUE NEVER LEAVES THIS DISPLAY LINE.
036000      ACCEPT WS-RUN-DATE FROM DATE.
036100      DISPLAY "RUN DATE " WS-RUN-DATE-YY "/" WS-RUN-DATE-MM
036200          "/" WS-RUN-DATE-DD.
036300*    ZERO EVERY COUNTER BEFORE THE FIRST READ - A RERUN IN THE
036400*    SAME ADDRESS SPACE (UNDER TEST TOOLING) MUST NOT CARRY
036500*    OVER A PRIOR RUN'S COUNTS.
036600      INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
036700      MOVE ZERO TO SLEEP-COUNT, METRIC-COUNT.
036800      PERFORM 800-OPEN-FILES THRU 800-EXIT.
036900  000-EXIT.
037000      EXIT.
037100 
037200*    READS THE ONE PARAMETER RECORD FOR THE RUN AND SPREADS ITS
037300*    FIELDS OUT OF THE "-I" INPUT NAMES AND INTO THE WORKING
037400*    FIELDS THE REST OF THE PROGRAM (AND HLTHRPT) ACTUALLY USES.
037500*    AN EMPTY PARAMETER FILE IS FATAL - THERE IS NO DEFAULT
037600*    PATIENT, NO DEFAULT PERIOD, SO THE JOB ABENDS RATHER THAN
037700*    GUESS.
037800  200-READ-PARAMS.
037900      MOVE "200-READ-PARAMS" TO PARA-NAME.
038000      READ PARAMS INTO HLTH-PARAM-REC
038100          AT END
038200              MOVE "EMPTY PARAMETER FILE" TO ABEND-REASON
038300              GO TO 1000-ABEND-RTN
038400      END-READ.
038500*    THE "-I" NAMES ARE THE RAW INPUT-RECORD FIELDS FROM
038600*    HLTHPRM; THE PLAIN NAMES ARE THE WORKING FIELDS EVERY
038700*    OTHER PARAGRAPH (AND THE CALL TO HLTHRPT) USES.  KEEPING
038800*    THE TWO SEPARATE MEANS THE INPUT LAYOUT CAN CHANGE
038900*    WITHOUT TOUCHING ANY LOGIC DOWNSTREAM OF THIS MOVE.
039000*    PATIENT-EMAIL IDENTIFIES THE PATIENT FOR THE REPORT
039100*    HEADING - THERE IS NO PATIENT-ID FILE, THE EMAIL ADDRESS
039200*    IS THE KEY THE WEARABLE FEED USES THROUGHOUT.
039300      MOVE PATIENT-EMAIL-I    TO PATIENT-EMAIL.
039400*    REPORT-DATE IS THE DATE THE REQUEST WAS MADE, NOT TODAY'S
039500*    RUN DATE - THE TWO CAN DIFFER IF THE JOB IS RERUN LATER.
039600      MOVE REPORT-DATE-I      TO REPORT-DATE.
039700*    PERIOD-START/PERIOD-END BOUND THE METRICS AND NIGHTS THIS
039800*    REPORT COVERS - HLTHRPT USES THEM TO DECIDE WHICH SLEEP
039900*    TABLE ROWS COUNT TOWARD THE SLEEP-DEBT METRIC.
040000      MOVE PERIOD-START-I     TO PERIOD-START.
040100      MOVE PERIOD-END-I       TO PERIOD-END.
040200*    REFERENCE-START/REFERENCE-END ARE THE OPTIONAL 30-DAY
040300*    COMPARISON WINDOW (02/09/98 AK) - BLANK/ZERO WHEN THE
040400*    REQUEST DIDN'T ASK FOR A TREND COMPARISON.
040500      MOVE REFERENCE-START-I  TO REFERENCE-START.
040600      MOVE REFERENCE-END-I    TO REFERENCE-END.
040700*    ENTRY TRACE - CONFIRMS THE PERIOD THE JOB THINKS IT GOT,
040800*    USEFUL WHEN A RERUN PRODUCES A REPORT THAT LOOKS WRONG.
040900      MOVE PERIOD-START TO WS-PSTART-DATE.
041000      MOVE PERIOD-END TO WS-PEND-DATE.
041100      DISPLAY "PERIOD " WS-PSTART-YYYY "-" WS-PSTART-MM
041200          "-" WS-PSTART-DD " TO " WS-PEND-YYYY "-" WS-PEND-MM
041300          "-" WS-PEND-DD.
041400  200-EXIT.
041500      EXIT.
041600 
041700*    LOADS THE ENTIRE SLEEP FILE INTO WS-SLEEP-TABLE, ONE ROW
041800*    PER NIGHT.  NO FILTERING HAPPENS HERE - HLTHRPT DECIDES
041900*    WHICH NIGHTS FALL IN THE REPORTING PERIOD WHEN IT COMPUTES
042000*    THE SLEEP-DEBT METRIC.
042100*
042200*    THE SLEEP FILE IS EXPECTED TO BE SMALL - A FEW MONTHS OF
042300*    NIGHTLY READINGS AT MOST - SO THERE IS NO ATTEMPT TO LOAD
042400*    ONLY THE PERIOD'S WORTH OF ROWS.  THE WHOLE FILE COMES IN,
042500*    EVERY TIME, THE SAME WAY 400 BELOW LOADS THE WHOLE METRIC
042600*    FILE REGARDLESS OF HOW MANY ROWS FALL IN PERIOD-START
042700*    THROUGH PERIOD-END.
042800  300-LOAD-SLEEP-TABLE.
042900      MOVE "300-LOAD-SLEEP-TABLE" TO PARA-NAME.
043000      PERFORM 310-READ-SLEEP THRU 310-EXIT
043100          UNTIL NO-MORE-SLEEP.
043200  300-EXIT.
043300      EXIT.
043400 
043500*    ONE PASS OF THE SLEEP LOAD LOOP - READ A RECORD, BUMP THE
043600*    READ COUNT AND THE TABLE COUNT, THEN COPY THE FOUR FIELDS
043700*    ACROSS INTO THE NEXT TABLE ROW.
043800  310-READ-SLEEP.
043900      READ SLEEP INTO HLTH-SLEEP-REC
044000          AT END
044100              SET NO-MORE-SLEEP TO TRUE
044200              GO TO 310-EXIT
044300      END-READ.
044400      ADD 1 TO SLEEP-RECORDS-READ.
044500      ADD 1 TO SLEEP-COUNT.
044600*    SLP-IDX IS AN INDEX (DEFINED BY THE OCCURS ... INDEXED BY
044700*    CLAUSE IN HLTHSLP), NOT A SUBSCRIPT - SET, NOT MOVE, IS
044800*    HOW A TABLE INDEX GETS LOADED FROM AN ORDINARY COUNTER.
044900      SET SLP-IDX TO SLEEP-COUNT.
045000*    FOUR FIELDS, ONE NIGHT'S WORTH OF WEARABLE DATA - DATE,
045100*    HOURS SLEPT, THE DEVICE'S OWN QUALITY SCORE, AND THE
045200*    PERCENTAGE OF TIME IN BED THAT WAS ACTUALLY SLEEP.
045300      MOVE SLEEP-DATE-I            TO SLEEP-DATE(SLP-IDX).
045400      MOVE SLEEP-DURATION-HOURS-I  TO SLEEP-DURATION-HOURS(SLP-IDX).
045500      MOVE SLEEP-QUALITY-SCORE-I   TO SLEEP-QUALITY-SCORE(SLP-IDX).
045600      MOVE SLEEP-EFFICIENCY-I      TO SLEEP-EFFICIENCY(SLP-IDX).
045700  310-EXIT.
045800      EXIT.
045900 
046000*    LOADS THE ENTIRE METRIC FILE INTO WS-METRIC-TABLE AND
046100*    FLAGS EACH ONE AS IT GOES IN - SEE 420-CALL-FLAG-METRIC.
046200*    FLAGGING AT LOAD TIME MEANS EVERY OTHER PARAGRAPH THAT
046300*    WALKS THE METRIC TABLE CAN JUST TEST IS-FLAGGED-SW, IT
046400*    NEVER HAS TO RE-COMPARE A VALUE AGAINST ITS THRESHOLDS.
046500*    THE ONE EXCEPTION IS THE SLEEP-DEBT PSEUDO-METRIC, WHICH
046600*    HLTHRPT MANUFACTURES AND FLAGS ON ITS OWN AFTER THIS TABLE
046700*    IS ALREADY FULL (SEE HLTHRPT PARAGRAPH 320) - IT IS NOT
046800*    ONE OF THE ROWS READ FROM THE METRICS FILE HERE.
046900  400-LOAD-METRIC-TABLE.
047000      MOVE "400-LOAD-METRIC-TABLE" TO PARA-NAME.
047100      PERFORM 410-READ-METRIC THRU 410-EXIT
047200          UNTIL NO-MORE-METRIC.
047300  400-EXIT.
047400      EXIT.
047500 
047600*    ONE PASS OF THE METRIC LOAD LOOP - READ A RECORD, BUMP THE
047700*    READ COUNT AND THE TABLE COUNT, COPY THE FIVE FIELDS ACROSS
047800*    INTO THE NEXT TABLE ROW, THEN FLAG IT BEFORE MOVING ON.
047900  410-READ-METRIC.
048000      READ METRICS INTO HLTH-METRIC-REC
048100          AT END
048200              SET NO-MORE-METRIC TO TRUE
048300              GO TO 410-EXIT
048400      END-READ.
048500      ADD 1 TO METRIC-RECORDS-READ.
048600      ADD 1 TO METRIC-COUNT.
048700      SET MET-IDX TO METRIC-COUNT.
048800*    NAME, RAW READING, THE TWO NORMAL-RANGE THRESHOLDS AND
048900*    THE CATEGORY THE METRIC ROLLS UP TO ON THE BREAKDOWN
049000*    (E.G. "SLEEP", "ACTIVITY", "VITALS") - ALL FIVE COME
049100*    STRAIGHT OFF THE WEARABLE FEED, UNCHANGED.
049200      MOVE METRIC-NAME-I       TO METRIC-NAME(MET-IDX).
049300      MOVE METRIC-VALUE-I      TO METRIC-VALUE(MET-IDX).
049400      MOVE METRIC-LOW-I        TO LOWER-THRESHOLD(MET-IDX).
049500      MOVE METRIC-HIGH-I       TO UPPER-THRESHOLD(MET-IDX).
049600      MOVE METRIC-CATEGORY-I   TO CATEGORY(MET-IDX).
049700      PERFORM 420-CALL-FLAG-METRIC THRU 420-EXIT.
049800  410-EXIT.
049900      EXIT.
050000 
050100*    CALLS HLTHRULE FUNCTION 1 (FLAG-METRIC) FOR THE ROW JUST
050200*    LOADED - HLTHRULE SETS IS-FLAGGED-SW BY COMPARING
050300*    METRIC-VALUE AGAINST ITS OWN LOWER-THRESHOLD/UPPER-
050400*    THRESHOLD PAIR, NOT AGAINST ANY TABLE-WIDE CONSTANT.
050500  420-CALL-FLAG-METRIC.
050600*    FUNC-FLAG-METRIC IS ONE OF FOUR 88-LEVEL FUNCTION SWITCHES
050700*    IN HLTHCALL - HLTHRULE LOOKS AT HLTHRULE-FUNCTION-SW TO
050800*    DECIDE WHICH OF ITS FOUR ENTRY PARAGRAPHS TO RUN.  SETTING
050900*    THE SWITCH AND LOADING THE INDEX ARE THE ONLY SETUP THIS
051000*    CALL NEEDS - THE METRIC ROW IS ALREADY SITTING IN
051100*    WS-METRIC-TABLE AT MET-IDX.
051200      SET FUNC-FLAG-METRIC TO TRUE.
051300      MOVE MET-IDX TO HLTHRULE-MET-IDX.
051400      CALL "HLTHRULE" USING HLTHRULE-PARM-REC, WS-METRIC-TABLE,
051500          WS-SLEEP-TABLE, WS-GROUP-TABLE.
051600  420-EXIT.
051700      EXIT.
051800 
051900*    ONE CALL HANDS HLTHRPT BOTH TABLES PLUS THE THREE SHARED
052000*    GROUPING/SCORE/REPORT-LINE WORK AREAS FROM HLTHGRP - BY THE
052100*    TIME IT RETURNS, WS-REPORT-LINE-TABLE HOLDS THE WHOLE
052200*    FORMATTED REPORT AND WS-SCORE-BLOCK/WS-GROUP-TABLE HOLD THE
052300*    NUMBERS THE VERIFICATION SUMMARY NEEDS.
052400*
052500*    THIS IS THE ONLY PLACE HLTHRPT IS CALLED FROM - UNLIKE
052600*    HLTHRULE, WHICH IS CALLED ONCE PER METRIC DURING THE LOAD,
052700*    HLTHRPT RUNS EXACTLY ONCE PER JOB, AFTER BOTH TABLES ARE
052800*    FULLY LOADED, BECAUSE ITS SLEEP-DEBT AND CATEGORY ROLL-UPS
052900*    NEED TO SEE EVERY ROW AT ONCE.
053000  500-CALL-REPORT-GENERATOR.
053100      MOVE "500-CALL-REPORT-GENERATOR" TO PARA-NAME.
053200      CALL "HLTHRPT" USING WS-PARAM-REC, WS-METRIC-TABLE,
053300          WS-SLEEP-TABLE, WS-GROUP-TABLE, WS-SCORE-BLOCK,
053400          WS-REPORT-LINE-TABLE.
053500  500-EXIT.
053600      EXIT.
053700 
053800*    WRITES EVERY ROW HLTHRPT BUILT, IN ORDER, ROW 1 THROUGH
053900*    REPORT-LINE-COUNT.  THE ACTUAL WRITE LIVES IN 610 BECAUSE
054000*    ROW 1 NEEDS DIFFERENT CARRIAGE CONTROL THAN EVERY OTHER ROW.
054100*    HLTHMAIN DOES NOT INTERPRET ANY OF THE TEXT IN
054200*    WS-REPORT-LINE-TABLE - ALL THE HEADING, WRAPPING AND
054300*    COLUMN-LINING-UP LOGIC FOR THE NARRATIVE REPORT LIVES IN
054400*    HLTHRPT.  THIS PARAGRAPH JUST TRANSCRIBES ROW BY ROW.
054500  600-WRITE-REPORT-LINES.
054600      MOVE "600-WRITE-REPORT-LINES" TO PARA-NAME.
054700      PERFORM 610-WRITE-ONE-LINE THRU 610-EXIT
054800          VARYING RPT-IDX FROM 1 BY 1
054900          UNTIL RPT-IDX > REPORT-LINE-COUNT.
055000  600-EXIT.
055100      EXIT.
055200 
055300  610-WRITE-ONE-LINE.
055400*    THE BANNER LINE (ALWAYS ROW 1) STARTS A FRESH PAGE - ALL
055500*    OTHER ROWS JUST ADVANCE ONE LINE DOWN THE SAME PAGE.
055600*    PATLIST SPLITS THIS INTO A SEPARATE PAGE-HEADER PARAGRAPH
055700*    CALLED ONCE PER PAGE BREAK; HLTHRPT NEVER PRODUCES MORE
055800*    THAN ONE PAGE OF OUTPUT, SO A SIMPLE IF ON THE FIRST ROW
055900*    DOES THE SAME JOB WITHOUT A SEPARATE PAGE-COUNTING SWITCH.
056000      IF RPT-IDX = 1
056100          WRITE REPORT-REC FROM REPORT-LINE-TEXT(RPT-IDX)
056200              AFTER ADVANCING NEXT-PAGE
056300      ELSE
056400          WRITE REPORT-REC FROM REPORT-LINE-TEXT(RPT-IDX)
056500              AFTER ADVANCING 1.
056600      ADD 1 TO REPORT-LINES-WRITTEN.
056700  610-EXIT.
056800      EXIT.
056900 
057000*    APPENDED AFTER THE FORMATTED REPORT, TO THE SAME OUTPUT
057100*    FILE - A SHORT, PLAIN-LANGUAGE RECAP THE CLINIC CAN USE TO
057200*    SPOT-CHECK THE REPORT WITHOUT RE-DOING THE ARITHMETIC BY
057300*    HAND.  EVERY NUMBER HERE CAME BACK FROM HLTHRPT'S CALL TO
057400*    HLTHRULE - THIS PARAGRAPH ONLY FORMATS AND WRITES.
057500  700-WRITE-VERIFY-SUMMARY.
057600      MOVE "700-WRITE-VERIFY-SUMMARY" TO PARA-NAME.
057700*    TOTAL-METRIC-COUNT AND TOTAL-FLAGGED-METRIC-COUNT COME
057800*    BACK FROM HLTHRPT'S CALL TO HLTHRULE FUNCTION 3 (GROUP
057900*    METRICS) - THIS PARAGRAPH NEVER RECOUNTS THE TABLE ITSELF.
058000      MOVE TOTAL-METRIC-COUNT TO WS-COUNT-EDIT.
058100      STRING "Total metrics: " DELIMITED BY SIZE
058200             WS-COUNT-EDIT     DELIMITED BY SIZE
058300          INTO WS-CURRENT-LINE.
058400      WRITE REPORT-REC FROM WS-CURRENT-LINE
058500          AFTER ADVANCING 1.
058600 
058700      MOVE TOTAL-FLAGGED-METRIC-COUNT TO WS-COUNT-EDIT.
058800      STRING "Total flagged: " DELIMITED BY SIZE
058900             WS-COUNT-EDIT     DELIMITED BY SIZE
059000          INTO WS-CURRENT-LINE.
059100      WRITE REPORT-REC FROM WS-CURRENT-LINE
059200          AFTER ADVANCING 1.
059300 
059400*    HEALTH SCORE PRINTS TO 2 DECIMALS - HLTHRULE CARRIES IT TO
059500*    4 INTERNALLY (CHG-REQ 4471) SO THE EDIT LINE HAS TO ROUND,
059600*    NOT JUST TRUNCATE, ON THE WAY DOWN TO THE PRINTED PICTURE.
059700      COMPUTE WS-SCORE-2DP-WORK ROUNDED = OVERALL-HEALTH-SCORE.
059800      MOVE WS-SCORE-2DP-WORK TO WS-SCORE-2DP-EDIT.
059900      STRING "Health score: " DELIMITED BY SIZE
060000             WS-SCORE-2DP-EDIT DELIMITED BY SIZE
060100          INTO WS-CURRENT-LINE.
060200      WRITE REPORT-REC FROM WS-CURRENT-LINE
060300          AFTER ADVANCING 1.
060400 
060500*    02/18/11 MM - ROUNDED, NOT MOVED - SEE CHANGE LOG.
060600      COMPUTE WS-AMT-WORK ROUNDED = PERIOD-SLEEP-DEBT.
060700      MOVE WS-AMT-WORK TO WS-AMT-EDIT.
060800      STRING "Sleep debt calculation: " DELIMITED BY SIZE
060900             WS-AMT-EDIT                DELIMITED BY SIZE
061000             " hours"                   DELIMITED BY SIZE
061100          INTO WS-CURRENT-LINE.
061200      WRITE REPORT-REC FROM WS-CURRENT-LINE
061300          AFTER ADVANCING 1.
061400 
061500*    TARGET-SLEEP-HOURS IS ALREADY 2 DECIMALS COMING IN FROM
061600*    HLTHRPT, SO A PLAIN MOVE INTO WS-AMT-WORK LOSES NOTHING -
061700*    UNLIKE PERIOD-SLEEP-DEBT ABOVE, THERE IS NO THIRD DECIMAL
061800*    TO ROUND AWAY.
061900      MOVE TARGET-SLEEP-HOURS TO WS-AMT-WORK.
062000      MOVE WS-AMT-WORK TO WS-AMT-EDIT.
062100      STRING "Target sleep per night: " DELIMITED BY SIZE
062200             WS-AMT-EDIT                DELIMITED BY SIZE
062300             " hours"                   DELIMITED BY SIZE
062400          INTO WS-CURRENT-LINE.
062500      WRITE REPORT-REC FROM WS-CURRENT-LINE
062600          AFTER ADVANCING 1.
062700 
062800*    LITERAL HEADING LINE - NO STRING NEEDED, THE WHOLE LINE IS
062900*    CONSTANT TEXT.
063000      MOVE "Flagged metrics breakdown:" TO WS-CURRENT-LINE.
063100      WRITE REPORT-REC FROM WS-CURRENT-LINE
063200          AFTER ADVANCING 1.
063300 
063400*    ONE CATEGORY AT A TIME, IN THE SAME FIRST-FLAGGED ORDER
063500*    HLTHRULE FUNCTION 3 BUILT THE GROUP TABLE IN - NOT
063600*    ALPHABETICAL, NOT THE ORDER THE METRICS FILE ARRIVED IN.
063700      PERFORM 710-WRITE-VERIFY-BREAKDOWN THRU 710-EXIT
063800          VARYING GRP-IDX FROM 1 BY 1
063900          UNTIL GRP-IDX > GROUP-COUNT.
064000  700-EXIT.
064100      EXIT.
064200 
064300*    ONE CATEGORY HEADING LINE ("  CATEGORY: N METRICS") FOLLOWED
064400*    BY EVERY FLAGGED METRIC UNDER IT.
064500  710-WRITE-VERIFY-BREAKDOWN.
064600*    GROUP-CATEGORY IS A FIXED-WIDTH FIELD PADDED WITH TRAILING
064700*    SPACES - DELIMITED BY SPACE ON THE STRING TRIMS IT DOWN TO
064800*    THE ACTUAL CATEGORY NAME WITHOUT A SEPARATE RTRIM CALL.
064900      MOVE GROUP-FLAGGED-COUNT(GRP-IDX) TO WS-COUNT-EDIT.
065000      STRING "  "                    DELIMITED BY SIZE
065100             GROUP-CATEGORY(GRP-IDX) DELIMITED BY SPACE
065200             ": "                    DELIMITED BY SIZE
065300             WS-COUNT-EDIT           DELIMITED BY SIZE
065400             " metrics"              DELIMITED BY SIZE
065500          INTO WS-CURRENT-LINE.
065600      WRITE REPORT-REC FROM WS-CURRENT-LINE
065700          AFTER ADVANCING 1.
065800 
065900      PERFORM 720-WRITE-ONE-VERIFY-METRIC THRU 720-EXIT
066000          VARYING GMET-IDX FROM 1 BY 1
066100          UNTIL GMET-IDX > GROUP-FLAGGED-COUNT(GRP-IDX).
066200  710-EXIT.
066300      EXIT.
066400 
066500*    ONE "    - NAME: VALUE" DETAIL LINE.  THE METRIC NAME IS
066600*    TRIMMED FIRST SINCE GROUP-METRIC-NAME IS A FIXED 20 BYTES
066700*    AND MOST METRIC NAMES ARE NOWHERE NEAR THAT LONG.
066800  720-WRITE-ONE-VERIFY-METRIC.
066900*    GRP-IDX CARRIES OVER FROM THE ENCLOSING PERFORM IN 710 -
067000*    THIS PARAGRAPH ONLY VARIES GMET-IDX, THE METRIC-WITHIN-
067100*    CATEGORY SUBSCRIPT.
067200      MOVE GROUP-METRIC-NAME(GRP-IDX GMET-IDX) TO WS-RTRIM-FIELD.
067300      PERFORM 650-RTRIM-FIELD THRU 650-EXIT.
067400      MOVE GROUP-METRIC-VALUE(GRP-IDX GMET-IDX) TO WS-AMT-WORK.
067500      MOVE WS-AMT-WORK TO WS-AMT-EDIT.
067600      STRING "    - "                       DELIMITED BY SIZE
067700             WS-RTRIM-FIELD(1:WS-RTRIM-LEN) DELIMITED BY SIZE
067800             ": "                           DELIMITED BY SIZE
067900             WS-AMT-EDIT                    DELIMITED BY SIZE
068000          INTO WS-CURRENT-LINE.
068100      WRITE REPORT-REC FROM WS-CURRENT-LINE
068200          AFTER ADVANCING 1.
068300  720-EXIT.
068400      EXIT.
068500 
068600*    WS-RTRIM-FIELD IN, WS-RTRIM-LEN OUT - LENGTH OF THE FIELD
068700*    AFTER DROPPING TRAILING SPACES, MINIMUM 1.  STARTS AT THE
068800*    FULL 20 AND BACKS UP ONE BYTE AT A TIME UNTIL IT FINDS A
068900*    NON-SPACE, SAME BRUTE-FORCE APPROACH PATSRCH USES TO TRIM
069000*    NAME FIELDS FOR ITS OWN REPORT LINES.
069100  650-RTRIM-FIELD.
069200*    20 IS WS-RTRIM-FIELD'S FULL LENGTH, NOT A BUSINESS
069300*    CONSTANT - IF THE FIELD EVER WIDENS, THIS LITERAL HAS TO
069400*    WIDEN WITH IT.
069500      MOVE 20 TO WS-RTRIM-LEN.
069600      PERFORM 651-RTRIM-STEP THRU 651-EXIT
069700          UNTIL WS-RTRIM-LEN = 0
069800          OR WS-RTRIM-FIELD(WS-RTRIM-LEN:1) NOT = SPACE.
069900*    AN ALL-SPACE FIELD WOULD OTHERWISE COME OUT OF THE LOOP AT
070000*    ZERO, AND A ZERO-LENGTH REFERENCE MODIFICATION ON THE
070100*    SUBSEQUENT STRING WOULD BE A RUNTIME ERROR - FORCE IT TO 1.
070200      IF WS-RTRIM-LEN = 0
070300          MOVE 1 TO WS-RTRIM-LEN
070400      END-IF.
070500  650-EXIT.
070600      EXIT.
070700 
070800*    BACKS THE TRIM POINTER UP ONE BYTE - THE LOOP CONDITION
070900*    LIVES IN 650, NOT HERE.  A SEPARATE PARAGRAPH FOR A ONE-
071000*    LINE BODY LOOKS LIKE OVERKILL, BUT IT KEEPS THE PERFORM
071100*    ... UNTIL TEST IN 650 READABLE ON ITS OWN LINE INSTEAD OF
071200*    BURIED INSIDE AN INLINE LOOP BODY.
071300  651-RTRIM-STEP.
071400      SUBTRACT 1 FROM WS-RTRIM-LEN.
071500  651-EXIT.
071600      EXIT.
071700 
071800*    OPENS ALL THREE INPUT FILES AND BOTH OUTPUT FILES IN ONE
071900*    PLACE SO 1000-ABEND-RTN HAS A SINGLE MATCHING CLOSE TO CALL.
072000  800-OPEN-FILES.
072100      MOVE "800-OPEN-FILES" TO PARA-NAME.
072200*    THREE INPUTS OPEN TOGETHER, THEN THE TWO OUTPUTS - NO FILE
072300*    STATUS CHECK HERE, A BAD OPEN SHOWS UP AS AN ABEND ON THE
072400*    FIRST READ/WRITE AGAINST THAT FILE INSTEAD.
072500      OPEN INPUT PARAMS, METRICS, SLEEP.
072600      OPEN OUTPUT REPORT, SYSOUT.
072700  800-EXIT.
072800      EXIT.
072900 
073000*    CLOSES EVERYTHING 800-OPEN-FILES OPENED - CALLED FROM BOTH
073100*    THE NORMAL END-OF-JOB PATH AND THE ABEND PATH.  BOTH
073200*    OUTPUT FILES ARE CLOSED EVEN ON THE ABEND PATH SO ANY
073300*    PARTIAL REPORT ALREADY WRITTEN IS AT LEAST READABLE.
073400  850-CLOSE-FILES.
073500      MOVE "850-CLOSE-FILES" TO PARA-NAME.
073600      CLOSE PARAMS, METRICS, SLEEP, REPORT, SYSOUT.
073700  850-EXIT.
073800      EXIT.
073900 
074000*    NORMAL END OF JOB - CLOSE THE FILES, THEN DISPLAY THE SAME
074100*    THREE RUN COUNTS THE CLINIC'S OPERATIONS STAFF HAS ALWAYS
074200*    LOOKED FOR IN THE JOB LOG TO CONFIRM THE RUN ACTUALLY DID
074300*    SOMETHING.  NOTE THAT REPORT-LINES-WRITTEN COUNTS ONLY THE
074400*    NARRATIVE REPORT ROWS WRITTEN BY 610 - THE VERIFICATION
074500*    SUMMARY LINES WRITTEN DIRECTLY BY 700/710/720 ARE NOT
074600*    ADDED TO IT, SINCE THEY AREN'T PART OF WHAT HLTHRPT BUILT.
074700  999-CLEANUP.
074800      MOVE "999-CLEANUP" TO PARA-NAME.
074900      PERFORM 850-CLOSE-FILES THRU 850-EXIT.
075000*    THREE DISPLAY PAIRS, SAME SHAPE AS EVERY OTHER PROGRAM IN
075100*    THE SHOP'S JOB LOG - A LABEL LINE FOLLOWED BY THE RAW COMP
075200*    COUNTER, NO EDITING.  OPERATIONS COMPARES THESE AGAINST
075300*    THE INPUT FILE RECORD COUNTS TO CONFIRM NOTHING WAS LOST.
075400      DISPLAY "** SLEEP RECORDS READ **".
075500      DISPLAY SLEEP-RECORDS-READ.
075600      DISPLAY "** METRIC RECORDS READ **".
075700      DISPLAY METRIC-RECORDS-READ.
075800      DISPLAY "** REPORT LINES WRITTEN **".
075900      DISPLAY REPORT-LINES-WRITTEN.
076000      DISPLAY "******** NORMAL END OF JOB HLTHMAIN ********".
076100  999-EXIT.
076200      EXIT.
076300 
076400*    ONLY ENTRY POINT IS THE EMPTY-PARAMETER-FILE CHECK IN
076500*    200-READ-PARAMS - DUMPS THE HOUSE ABEND RECORD TO SYSOUT,
076600*    CLOSES THE FILES AND FORCES A DIVIDE-BY-ZERO SO THE STEP
076700*    COMES BACK WITH A NONZERO CONDITION CODE FOR THE SCHEDULER
076800*    TO CATCH, SAME TRICK EVERY PROGRAM IN THE SHOP USES.
076900*    ZERO-VAL AND ONE-VAL LIVE IN ABENDREC ALONGSIDE ABEND-REC
077000*    AND ABEND-REASON - THEY EXIST SOLELY TO FORCE THE
077100*    DIVIDE EXCEPTION AND CARRY NO OTHER MEANING.
077200  1000-ABEND-RTN.
077300      WRITE SYSOUT-REC FROM ABEND-REC.
077400      PERFORM 850-CLOSE-FILES THRU 850-EXIT.
077500      DISPLAY "*** ABNORMAL END OF JOB - HLTHMAIN ***" UPON CONSOLE.
077600      DIVIDE ZERO-VAL INTO ONE-VAL.
